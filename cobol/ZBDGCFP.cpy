000100*****************************************************************
000200* ZBDGCFP - 1000-INIT-DICTIONARY, seeds the two parameters the   *
000300* reference implementation ships (ul_period/id 1, lora_period/   *
000400* id 2), both NUMBER, size 2, multiplier 1.0.  New entries are   *
000500* added here the same way without touching the lookup/decode     *
000600* loop in ZBDG006.  Operates on the CONFIG-DICTIONARY-TABLE      *
000700* data in ZBDGCFG - COPY ZBDGCFG in WORKING-STORAGE before       *
000800* COPYing this member into the PROCEDURE DIVISION.               *
000900*                                                                *
001000* Date       UserID    Description                               *
001100* ---------- --------  ----------------------------------------  *
001200* 1995-09-18 TLK       Original - ZBDG006 parameter dictionary,  *
001300* REQ 95-0519.                                                   *
001400* 1999-01-14 TLK       Y2K review - no date fields touched,      *
001500* no change required.                                            *
001600* 2003-08-14 RJF       Split out of ZBDGCFG so the dictionary    *
001700* table can be COPYd into WORKING-STORAGE                        *
001800* without pulling PROCEDURE DIVISION text                        *
001900* with it, REQ 03-1187.                                          *
002000*****************************************************************
002100 1000-INIT-DICTIONARY.
002200     MOVE 2                     TO CFG-ENTRY-COUNT.
002300     MOVE 1                     TO CFG-PARAM-ID(1).
002400     MOVE 'UL-PERIOD'           TO CFG-PARAM-NAME(1).
002500     MOVE 'N'                   TO CFG-PARAM-TYPE(1).
002600     MOVE 2                     TO CFG-PARAM-SIZE(1).
002700     MOVE 1.0000                TO CFG-PARAM-MULTIPLIER(1).
002800     MOVE ZEROES                TO CFG-VALUE-MAP-COUNT(1)
002900                                    CFG-BIT-MAP-COUNT(1).
003000     MOVE 2                     TO CFG-PARAM-ID(2).
003100     MOVE 'LORA-PERIOD'         TO CFG-PARAM-NAME(2).
003200     MOVE 'N'                   TO CFG-PARAM-TYPE(2).
003300     MOVE 2                     TO CFG-PARAM-SIZE(2).
003400     MOVE 1.0000                TO CFG-PARAM-MULTIPLIER(2).
003500     MOVE ZEROES                TO CFG-VALUE-MAP-COUNT(2)
003600                                    CFG-BIT-MAP-COUNT(2).
003700 1000-EXIT.
003800     EXIT.
