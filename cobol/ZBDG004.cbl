000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG004.
000300 AUTHOR. R. FRERKING.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1989-05-22.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                        *
001000* ZBDG - Smart Badge uplink codec                                        *
001100*                                                                        *
001200* Called by ZBDG002 for POSITION and EXT_POSITION messages -             *
001300* EXT_POSITION messages.  The position sub-type shares byte 0's          *
001400* high nibble with the outer message-type classification - that          *
001500* is carried over unchanged from the original beacon-tag                 *
001600* decode tables and is NOT a typo; see the 1994 note below.              *
001700*                                                                        *
001800* Date       UserID   Description                                        *
001900* ---------- -------- -----------------------------------------  *ZBDG004 
002000* 1989-05-22 RJF      Original - forklift beacon tag project,    *ZBDG004 
002100*                     24-bit GPS fix decode only, REQ 89-0206.   *ZBDG004 
002200* 1991-03-14 RJF      WiFi BSSID scan groups added for the       *ZBDG004 
002300*                     warehouse trial hardware, REQ 91-0077.     *ZBDG004 
002400* 1993-08-02 DAO      BLE beacon groups and failure-cause        *ZBDG004 
002410*                     decode added, REQ 93-0415.                 *ZBDG004 
002420* 2006-02-27 RJF      Fixed PD-OFFSET in 3310/3410 - WiFi and     *ZBDG004
002430*                     BLE groups were starting one byte early,   *ZBDG004 
002440*                     folding the message-type byte into the     *ZBDG004 
002450*                     first MAC and losing the last RSSI byte    *ZBDG004 
002460*                     of every group, REQ 06-0148.               *ZBDG004 
002600* 1994-11-30 RJF      Re-verified against engineering's byte     *ZBDG004 
002700*                     tables - position sub-type really is read  *ZBDG004 
002800*                     from the SAME nibble as the outer message  *ZBDG004 
002900*                     type on this hardware generation; left     *ZBDG004 
003000*                     as-is per engineering sign-off, REQ        *ZBDG004 
003100*                     94-0601.                                   *ZBDG004 
003200* 1999-01-11 TLK      Y2K review of this module - no date        *ZBDG004 
003300*                     fields present, no change required.        *ZBDG004 
003400* 2003-06-12 RJF      Extended 32-bit GPS fix (EXT_POSITION)     *ZBDG004 
003500*                     and WiFi cipher-flag decode added for the  *ZBDG004 
003600*                     badge hardware, REQ 03-1204.               *ZBDG004 
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS ZBDG-TRACE-SWITCH
004300         ON  STATUS IS ZBDG-TRACE-ON
004400         OFF STATUS IS ZBDG-TRACE-OFF.
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*****************************************************************
004800* Byte/halfword/fullword reconstruction work area (see ZBDG003   *
004900* for the REDEFINES technique this relies on).                   *
005000*****************************************************************
005100 01  WS-BINARY-WORK.
005200     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
005300     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
005400                                PIC X(02).
005500     02  WS-RAW-PAIR.
005600         03  WS-RAW-PAIR-HI     PIC X(01).
005700         03  WS-RAW-PAIR-LO     PIC X(01).
005800     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
005900                                PIC 9(04) COMP.
006000     02  WS-RAW-QUAD.
006100         03  WS-RAW-QUAD-B1     PIC X(01).
006200         03  WS-RAW-QUAD-B2     PIC X(01).
006300         03  WS-RAW-QUAD-B3     PIC X(01).
006400         03  WS-RAW-QUAD-B4     PIC X(01).
006500     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
006600                                PIC S9(09) COMP.
006650     02  FILLER                 PIC X(05) VALUE SPACES.
006700*****************************************************************
006800* Local work fields.                                             *
006900*****************************************************************
007000 01  PD-WORK-FIELDS.
007100     02  PD-SUBTYPE-CODE        PIC 9(02) COMP VALUE ZEROES.
007200     02  PD-BYTE0               PIC 9(03) COMP VALUE ZEROES.
007300     02  PD-QUOTIENT            PIC 9(03) COMP VALUE ZEROES.
007400     02  PD-REMAINDER           PIC 9(03) COMP VALUE ZEROES.
007500     02  PD-EXTENDED-FLAG       PIC X(01) VALUE 'N'.
007600     02  PD-GROUP-SIZE          PIC 9(02) COMP VALUE ZEROES.
007700     02  PD-WITH-CYPHER-FLAG    PIC X(01) VALUE 'N'.
007800     02  PD-MAX-GROUPS          PIC 9(02) COMP VALUE ZEROES.
007900     02  PD-BODY-LENGTH         PIC 9(02) COMP VALUE ZEROES.
008000     02  PD-GROUP-INDEX         PIC 9(02) COMP VALUE ZEROES.
008100     02  PD-OFFSET              PIC 9(02) COMP VALUE ZEROES.
008200     02  PD-MAC-SUBSCRIPT       PIC 9(02) COMP VALUE ZEROES.
008300     02  PD-MAC-CHAR-POS        PIC 9(02) COMP VALUE ZEROES.
008400     02  PD-RSSI-BYTE           PIC 9(03) COMP VALUE ZEROES.
008500     02  PD-CYPHER-BYTE         PIC 9(03) COMP VALUE ZEROES.
008600     02  PD-FAILURE-RAW         PIC 9(03) COMP VALUE ZEROES.
008700     02  PD-TIMEOUT-RAW         PIC 9(03) COMP VALUE ZEROES.
008800     02  PD-LOW3-BITS           PIC 9(02) COMP VALUE ZEROES.
008900     02  PD-LON-LAST-BYTE       PIC 9(02) COMP VALUE ZEROES.
009000     02  PD-LAT-LAST-BYTE       PIC 9(02) COMP VALUE ZEROES.
009050     02  FILLER                 PIC X(05) VALUE SPACES.
009100 COPY ZBDGHEX.
009200 COPY ZBDGERR.
009300 LINKAGE SECTION.
009400 COPY ZBDGPAY.
009500 COPY ZBDGOUT.
009600 PROCEDURE DIVISION USING PL-RECORD UO-RECORD.
009700 3000-DECODE-POSITION.
009800     MOVE 'ZBDG004'                TO EM-PROGRAM.
009900     MOVE 'N'                      TO PD-EXTENDED-FLAG.
010000     IF  PL-MESSAGE-TYPE-CODE EQUAL 1
010100         MOVE 'Y'                   TO PD-EXTENDED-FLAG.
010200     PERFORM 3010-DETERMINE-SUBTYPE THRU 3010-EXIT.
010300     PERFORM 3020-NAME-SUBTYPE      THRU 3020-EXIT.
010400     IF  PD-SUBTYPE-CODE EQUAL 0 OR PD-SUBTYPE-CODE EQUAL 13
010500         PERFORM 3100-DECODE-GPS         THRU 3100-EXIT
010600     ELSE
010700     IF  PD-SUBTYPE-CODE EQUAL 1
010800         PERFORM 3200-DECODE-GPS-TIMEOUT THRU 3200-EXIT
010900     ELSE
011000     IF  PD-SUBTYPE-CODE EQUAL 2
011100         MOVE 6                     TO PD-GROUP-SIZE
011200         MOVE 'N'                   TO PD-WITH-CYPHER-FLAG
011300         PERFORM 3300-DECODE-WIFI-GROUPS THRU 3300-EXIT
011400     ELSE
011500     IF  PD-SUBTYPE-CODE EQUAL 3
011600         MOVE 7                     TO PD-GROUP-SIZE
011700         MOVE 'Y'                   TO PD-WITH-CYPHER-FLAG
011800         PERFORM 3300-DECODE-WIFI-GROUPS THRU 3300-EXIT
011900     ELSE
012000     IF  PD-SUBTYPE-CODE EQUAL 4
012100         PERFORM 3400-DECODE-BLE-GROUPS  THRU 3400-EXIT
012200     ELSE
012300     IF  PD-SUBTYPE-CODE EQUAL 5
012400         PERFORM 3500-DECODE-BLE-FAILURE THRU 3500-EXIT
012500     ELSE
012600     IF  PD-SUBTYPE-CODE EQUAL 6
012700         PERFORM 3600-DECODE-WIFI-FAILURE THRU 3600-EXIT.
012800     GOBACK.
012900*****************************************************************
013000* 3010-DETERMINE-SUBTYPE - byte 0 high nibble, the SAME bits     *
013100* used at the top level for MESSAGE-TYPE-CODE.  Re-derived here  *
013200* rather than copied from PL-MESSAGE-TYPE-CODE to keep this      *
013300* decoder self-contained, per BUSINESS RULES note that the two   *
013400* tables are read from the same bit position on purpose.         *
013500*****************************************************************
013600 3010-DETERMINE-SUBTYPE.
013700     MOVE PL-BYTE(1)               TO PD-BYTE0.
013800     DIVIDE PD-BYTE0 BY 16 GIVING PD-SUBTYPE-CODE
013900             REMAINDER PD-REMAINDER.
014000 3010-EXIT.
014100     EXIT.
014200*****************************************************************
014300* 3020-NAME-SUBTYPE - UL-POSITION-SUBTYPE code table.            *
014400*****************************************************************
014500 3020-NAME-SUBTYPE.
014600     IF  PD-SUBTYPE-CODE EQUAL 0
014700         MOVE 'GPS'                       TO UO-POS-SUBTYPE-NAME
014800     ELSE
014900     IF  PD-SUBTYPE-CODE EQUAL 1
015000         MOVE 'GPS_TIMEOUT'                TO UO-POS-SUBTYPE-NAME
015100     ELSE
015200     IF  PD-SUBTYPE-CODE EQUAL 2
015300         MOVE 'WIFI_BSSIDS_WITH_NO_CYPHER' TO UO-POS-SUBTYPE-NAME
015400     ELSE
015500     IF  PD-SUBTYPE-CODE EQUAL 3
015600         MOVE 'WIFI_BSSIDS_WITH_CYPHER'    TO UO-POS-SUBTYPE-NAME
015700     ELSE
015800     IF  PD-SUBTYPE-CODE EQUAL 4
015900         MOVE 'BLE_BEACON_SCAN'            TO UO-POS-SUBTYPE-NAME
016000     ELSE
016100     IF  PD-SUBTYPE-CODE EQUAL 5
016200         MOVE 'BLE_BEACON_FAILURE'         TO UO-POS-SUBTYPE-NAME
016300     ELSE
016400     IF  PD-SUBTYPE-CODE EQUAL 6
016500         MOVE 'WIFI_FAILURE'               TO UO-POS-SUBTYPE-NAME
016600     ELSE
016700     IF  PD-SUBTYPE-CODE EQUAL 7
016800         MOVE 'WIFI_TIMEOUT'               TO UO-POS-SUBTYPE-NAME
016900     ELSE
017000     IF  PD-SUBTYPE-CODE EQUAL 8
017100         MOVE 'GPS_WIFI_BLE_SCAN'          TO UO-POS-SUBTYPE-NAME
017200     ELSE
017300     IF  PD-SUBTYPE-CODE EQUAL 9
017400         MOVE 'GPS_WIFI_FAILURE'           TO UO-POS-SUBTYPE-NAME
017500     ELSE
017600     IF  PD-SUBTYPE-CODE EQUAL 10
017700         MOVE 'GPS_BLE_FAILURE'            TO UO-POS-SUBTYPE-NAME
017800     ELSE
017900     IF  PD-SUBTYPE-CODE EQUAL 11
018000         MOVE 'WIFI_BLE_FAILURE'           TO UO-POS-SUBTYPE-NAME
018100     ELSE
018200     IF  PD-SUBTYPE-CODE EQUAL 12
018300         MOVE 'GPS_WIFI_BLE_FAILURE'       TO UO-POS-SUBTYPE-NAME
018400     ELSE
018500     IF  PD-SUBTYPE-CODE EQUAL 13
018600         MOVE 'GPS_WITH_EHPE'              TO UO-POS-SUBTYPE-NAME
018700     ELSE
018800         MOVE 'UNKNOWN'                    TO UO-POS-SUBTYPE-NAME.
018900     MOVE PD-SUBTYPE-CODE           TO UO-POS-SUBTYPE-CODE.
019000 3020-EXIT.
019100     EXIT.
019200*****************************************************************
019300* 3100-DECODE-GPS - AGE plus longitude/latitude.  GPS_WITH_EHPE  *
019400* runs this same paragraph; the EHPE figure itself is not yet    *
019500* surfaced anywhere upstream, so there is nothing further to     *
019600* decode for that sub-type (see 1994 note above the program      *
019700* banner - not this programmer's doing).                         *
019800*****************************************************************
019900 3100-DECODE-GPS.
020000     IF  PL-LENGTH GREATER THAN OR EQUAL 2
020100         DIVIDE PD-BYTE0 BY 16 GIVING PD-QUOTIENT
020200                 REMAINDER UO-POS-AGE
020300         MOVE 'Y'                    TO UO-POS-AGE-PRESENT.
020400     IF  PD-EXTENDED-FLAG EQUAL 'Y'
020500         MOVE 8                      TO PD-LON-LAST-BYTE
020600         MOVE 12                     TO PD-LAT-LAST-BYTE
020700     ELSE
020800         MOVE 6                      TO PD-LON-LAST-BYTE
020900         MOVE 9                      TO PD-LAT-LAST-BYTE.
021000     IF  PL-LENGTH GREATER THAN OR EQUAL PD-LON-LAST-BYTE
021100         PERFORM 3110-DECODE-LONGITUDE THRU 3110-EXIT.
021200     IF  PL-LENGTH GREATER THAN OR EQUAL PD-LAT-LAST-BYTE
021300         PERFORM 3120-DECODE-LATITUDE  THRU 3120-EXIT.
021400 3100-EXIT.
021500     EXIT.
021600*****************************************************************
021700* 3110-DECODE-LONGITUDE - bytes[3..5]+00 pad (POSITION_MESSAGE)  *
021800* or bytes[4..7] (EXT_POSITION_MESSAGE), big-endian two's-       *
021900* complement, scaled by 1e-7, range [-180,180].                  *
022000*****************************************************************
022100 3110-DECODE-LONGITUDE.
022200     IF  PD-EXTENDED-FLAG EQUAL 'Y'
022300         MOVE PL-BYTE(5)             TO WS-BYTE-CONV
022400         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B1
022500         MOVE PL-BYTE(6)             TO WS-BYTE-CONV
022600         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B2
022700         MOVE PL-BYTE(7)             TO WS-BYTE-CONV
022800         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B3
022900         MOVE PL-BYTE(8)             TO WS-BYTE-CONV
023000         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B4
023100     ELSE
023200         MOVE PL-BYTE(4)             TO WS-BYTE-CONV
023300         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B1
023400         MOVE PL-BYTE(5)             TO WS-BYTE-CONV
023500         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B2
023600         MOVE PL-BYTE(6)             TO WS-BYTE-CONV
023700         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B3
023800         MOVE ZERO                   TO WS-BYTE-CONV
023900         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B4.
024000     COMPUTE UO-LONGITUDE = WS-RAW-QUAD-NUM / 10000000.
024100     IF  UO-LONGITUDE LESS THAN -180.0000000
024200     OR  UO-LONGITUDE GREATER THAN 180.0000000
024300         MOVE 999.9999999            TO UO-LONGITUDE
024400         MOVE 'N'                    TO UO-LONGITUDE-PRESENT
024500     ELSE
024600         MOVE 'Y'                    TO UO-LONGITUDE-PRESENT.
024700 3110-EXIT.
024800     EXIT.
024900*****************************************************************
025000* 3120-DECODE-LATITUDE - bytes[6..8]+00 pad (POSITION_MESSAGE)   *
025100* or bytes[8..11] (EXT_POSITION_MESSAGE), range [-90,90].        *
025200*****************************************************************
025300 3120-DECODE-LATITUDE.
025400     IF  PD-EXTENDED-FLAG EQUAL 'Y'
025500         MOVE PL-BYTE(9)             TO WS-BYTE-CONV
025600         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B1
025700         MOVE PL-BYTE(10)            TO WS-BYTE-CONV
025800         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B2
025900         MOVE PL-BYTE(11)            TO WS-BYTE-CONV
026000         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B3
026100         MOVE PL-BYTE(12)            TO WS-BYTE-CONV
026200         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B4
026300     ELSE
026400         MOVE PL-BYTE(7)             TO WS-BYTE-CONV
026500         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B1
026600         MOVE PL-BYTE(8)             TO WS-BYTE-CONV
026700         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B2
026800         MOVE PL-BYTE(9)             TO WS-BYTE-CONV
026900         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B3
027000         MOVE ZERO                   TO WS-BYTE-CONV
027100         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-QUAD-B4.
027200     COMPUTE UO-LATITUDE = WS-RAW-QUAD-NUM / 10000000.
027300     IF  UO-LATITUDE LESS THAN -90.0000000
027400     OR  UO-LATITUDE GREATER THAN 90.0000000
027500         MOVE 99.9999999             TO UO-LATITUDE
027600         MOVE 'N'                    TO UO-LATITUDE-PRESENT
027700     ELSE
027800         MOVE 'Y'                    TO UO-LATITUDE-PRESENT.
027900 3120-EXIT.
028000     EXIT.
028100*****************************************************************
028200* 3200-DECODE-GPS-TIMEOUT - byte 1 low 3 bits.                   *
028300*****************************************************************
028400 3200-DECODE-GPS-TIMEOUT.
028500     IF  PL-LENGTH GREATER THAN OR EQUAL 2
028600         MOVE PL-BYTE(2)              TO PD-TIMEOUT-RAW
028700         DIVIDE PD-TIMEOUT-RAW BY 8 GIVING PD-QUOTIENT
028800                 REMAINDER PD-LOW3-BITS
028900         MOVE PD-LOW3-BITS             TO UO-GPS-TIMEOUT-CODE
029000         IF  PD-LOW3-BITS EQUAL 0
029100             MOVE 'USER_TIMEOUT'       TO UO-GPS-TIMEOUT-NAME
029200         ELSE
029300         IF  PD-LOW3-BITS EQUAL 1
029400             MOVE 'DOP_TIMEOUT'        TO UO-GPS-TIMEOUT-NAME
029500         ELSE
029600         IF  PD-LOW3-BITS EQUAL 2
029700             MOVE 'EPHEMERIS_TOO_OLD'  TO UO-GPS-TIMEOUT-NAME
029800         ELSE
029900         IF  PD-LOW3-BITS EQUAL 3
030000             MOVE 'NO_EPHEMERIS'       TO UO-GPS-TIMEOUT-NAME
030100         ELSE
030200         IF  PD-LOW3-BITS EQUAL 4
030300             MOVE 'ALMANAC_TOO_OLD'    TO UO-GPS-TIMEOUT-NAME
030400         ELSE
030500         IF  PD-LOW3-BITS EQUAL 5
030600             MOVE 'NO_ALMANAC'         TO UO-GPS-TIMEOUT-NAME
030700         ELSE
030800             MOVE 'UNKNOWN'            TO UO-GPS-TIMEOUT-NAME.
030900 3200-EXIT.
031000     EXIT.
031100*****************************************************************
031200* 3300-DECODE-WIFI-GROUPS - repeating 6- or 7-byte groups        *
031300* starting at payload byte 1 (PL-BYTE(2)).                       *
031400*****************************************************************
031500 3300-DECODE-WIFI-GROUPS.
031600     COMPUTE PD-BODY-LENGTH = PL-LENGTH - 1.
031700     IF  PD-BODY-LENGTH GREATER THAN ZERO
031800         DIVIDE PD-BODY-LENGTH BY PD-GROUP-SIZE
031900                 GIVING PD-MAX-GROUPS
032000     ELSE
032100         MOVE ZERO                    TO PD-MAX-GROUPS.
032200     IF  PD-MAX-GROUPS GREATER THAN 8
032300         MOVE 8                       TO PD-MAX-GROUPS.
032400     MOVE ZERO                        TO UO-WIFI-AP-COUNT.
032500     MOVE ZERO                        TO PD-GROUP-INDEX.
032600     PERFORM 3310-DECODE-ONE-WIFI-AP  THRU 3310-EXIT
032700             UNTIL PD-GROUP-INDEX GREATER THAN OR EQUAL
032800                 PD-MAX-GROUPS.
032900 3300-EXIT.
033000     EXIT.
033100*****************************************************************
033200* 3310-DECODE-ONE-WIFI-AP - one WiFi-with/without-cypher group.  *
033300*****************************************************************
033400 3310-DECODE-ONE-WIFI-AP.
033500     ADD 1 TO PD-GROUP-INDEX.
033600     COMPUTE PD-OFFSET =
033700             2 + ((PD-GROUP-INDEX - 1) * PD-GROUP-SIZE).
033800     ADD 1 TO UO-WIFI-AP-COUNT.
033900     MOVE 1                           TO PD-MAC-SUBSCRIPT.
034000     MOVE 1                           TO PD-MAC-CHAR-POS.
034100     PERFORM 3320-ENCODE-MAC-BYTE     THRU 3320-EXIT
034200             UNTIL PD-MAC-SUBSCRIPT GREATER 6.
034300     COMPUTE PD-MAC-SUBSCRIPT = PD-OFFSET + 6.
034400     MOVE PL-BYTE(PD-MAC-SUBSCRIPT)   TO PD-RSSI-BYTE.
034500     IF  PD-RSSI-BYTE GREATER THAN 127
034600         COMPUTE UO-AP-RSSI(UO-WIFI-AP-COUNT) = PD-RSSI-BYTE - 256
034700     ELSE
034800         MOVE PD-RSSI-BYTE
034900                 TO UO-AP-RSSI(UO-WIFI-AP-COUNT).
035000     MOVE 9                           TO UO-AP-ENCRYPTED-FLAG
035100                                           (UO-WIFI-AP-COUNT).
035200     IF  PD-WITH-CYPHER-FLAG EQUAL 'Y'
035300         MOVE PL-BYTE(PD-MAC-SUBSCRIPT) TO PD-CYPHER-BYTE
035400         DIVIDE PD-CYPHER-BYTE BY 2 GIVING PD-QUOTIENT
035500                 REMAINDER
035600                 UO-AP-ENCRYPTED-FLAG(UO-WIFI-AP-COUNT).
035700 3310-EXIT.
035800     EXIT.
035900*****************************************************************
036000* 3320-ENCODE-MAC-BYTE - append one colon-hex pair of the        *
036100* current WiFi/BLE group's MAC address to the output field.      *
036200* Shared by the WiFi and BLE group paragraphs via PD-OFFSET/     *
036300* PD-MAC-SUBSCRIPT/PD-MAC-CHAR-POS and whichever output table    *
036400* subscript the caller has already incremented.                  *
036500*****************************************************************
036600 3320-ENCODE-MAC-BYTE.
036700     COMPUTE HW-CHAR-INDEX = PD-OFFSET + PD-MAC-SUBSCRIPT - 1.
036800     MOVE PL-BYTE(HW-CHAR-INDEX)       TO HX-IN-BYTE.
036900     PERFORM 8100-HEX-ENCODE-BYTE      THRU 8100-EXIT.
037000     IF  PD-SUBTYPE-CODE EQUAL 4
037100         MOVE HX-OUT-PAIR TO
037200             UO-BEACON-MAC-ADDRESS(UO-BLE-BEACON-COUNT)
037300                 (PD-MAC-CHAR-POS:2)
037400     ELSE
037500         MOVE HX-OUT-PAIR TO
037600             UO-AP-MAC-ADDRESS(UO-WIFI-AP-COUNT)
037700                 (PD-MAC-CHAR-POS:2).
037800     IF  PD-MAC-SUBSCRIPT LESS THAN 6
037900         IF  PD-SUBTYPE-CODE EQUAL 4
038000             MOVE ':' TO
038100                 UO-BEACON-MAC-ADDRESS(UO-BLE-BEACON-COUNT)
038200                     (PD-MAC-CHAR-POS + 2:1)
038300         ELSE
038400             MOVE ':' TO
038500                 UO-AP-MAC-ADDRESS(UO-WIFI-AP-COUNT)
038600                     (PD-MAC-CHAR-POS + 2:1).
038700     ADD 3 TO PD-MAC-CHAR-POS.
038800     ADD 1 TO PD-MAC-SUBSCRIPT.
038900 3320-EXIT.
039000     EXIT.
039100*****************************************************************
039200* 3400-DECODE-BLE-GROUPS - repeating 7-byte MAC+RSSI groups.     *
039300*****************************************************************
039400 3400-DECODE-BLE-GROUPS.
039500     COMPUTE PD-BODY-LENGTH = PL-LENGTH - 1.
039600     IF  PD-BODY-LENGTH GREATER THAN ZERO
039700         DIVIDE PD-BODY-LENGTH BY 7 GIVING PD-MAX-GROUPS
039800     ELSE
039900         MOVE ZERO                    TO PD-MAX-GROUPS.
040000     IF  PD-MAX-GROUPS GREATER THAN 8
040100         MOVE 8                       TO PD-MAX-GROUPS.
040200     MOVE ZERO                        TO UO-BLE-BEACON-COUNT.
040300     MOVE ZERO                        TO PD-GROUP-INDEX.
040400     PERFORM 3410-DECODE-ONE-BLE-BEACON THRU 3410-EXIT
040500             UNTIL PD-GROUP-INDEX GREATER THAN OR EQUAL
040600                 PD-MAX-GROUPS.
040700 3400-EXIT.
040800     EXIT.
040900*****************************************************************
041000* 3410-DECODE-ONE-BLE-BEACON - one BLE MAC+RSSI group.           *
041100*****************************************************************
041200 3410-DECODE-ONE-BLE-BEACON.
041300     ADD 1 TO PD-GROUP-INDEX.
041400     COMPUTE PD-OFFSET = 2 + ((PD-GROUP-INDEX - 1) * 7).
041500     ADD 1 TO UO-BLE-BEACON-COUNT.
041600     MOVE 1                           TO PD-MAC-SUBSCRIPT.
041700     MOVE 1                           TO PD-MAC-CHAR-POS.
041800     PERFORM 3320-ENCODE-MAC-BYTE     THRU 3320-EXIT
041900             UNTIL PD-MAC-SUBSCRIPT GREATER 6.
042000     COMPUTE PD-MAC-SUBSCRIPT = PD-OFFSET + 6.
042100     MOVE PL-BYTE(PD-MAC-SUBSCRIPT)   TO PD-RSSI-BYTE.
042200     IF  PD-RSSI-BYTE GREATER THAN 127
042300         COMPUTE UO-BEACON-RSSI(UO-BLE-BEACON-COUNT) =
042400                 PD-RSSI-BYTE - 256
042500     ELSE
042600         MOVE PD-RSSI-BYTE
042700                 TO UO-BEACON-RSSI(UO-BLE-BEACON-COUNT).
042800 3410-EXIT.
042900     EXIT.
043000*****************************************************************
043100* 3500-DECODE-BLE-FAILURE - byte 1 low 3 bits.                   *
043200*****************************************************************
043300 3500-DECODE-BLE-FAILURE.
043400     IF  PL-LENGTH GREATER THAN OR EQUAL 2
043500         MOVE PL-BYTE(2)               TO PD-FAILURE-RAW
043600         DIVIDE PD-FAILURE-RAW BY 8 GIVING PD-QUOTIENT
043700                 REMAINDER PD-LOW3-BITS
043800         MOVE PD-LOW3-BITS              TO UO-BLE-FAIL-CODE
043900         IF  PD-LOW3-BITS EQUAL 0
044000             MOVE 'BLE_NOT_RESPONDING'  TO UO-BLE-FAIL-NAME
044100         ELSE
044200         IF  PD-LOW3-BITS EQUAL 1
044300             MOVE 'INTERNAL_ERROR'      TO UO-BLE-FAIL-NAME
044400         ELSE
044500         IF  PD-LOW3-BITS EQUAL 2
044600             MOVE 'SHARED_ANTENNA_NOT_AVAILABLE'
044700                                         TO UO-BLE-FAIL-NAME
044800         ELSE
044900         IF  PD-LOW3-BITS EQUAL 3
045000             MOVE 'SCAN_ALREADY_ONGOING' TO UO-BLE-FAIL-NAME
045100         ELSE
045200         IF  PD-LOW3-BITS EQUAL 4
045300             MOVE 'NO_BEACON_DETECTED'   TO UO-BLE-FAIL-NAME
045400         ELSE
045500             MOVE 'UNKNOWN'              TO UO-BLE-FAIL-NAME.
045600 3500-EXIT.
045700     EXIT.
045800*****************************************************************
045900* 3600-DECODE-WIFI-FAILURE - byte 1, stored verbatim.            *
046000*****************************************************************
046100 3600-DECODE-WIFI-FAILURE.
046200     IF  PL-LENGTH GREATER THAN OR EQUAL 2
046300         MOVE PL-BYTE(2)               TO UO-WIFI-FAIL-CODE
046400         MOVE 'Y'                      TO UO-WIFI-FAIL-PRESENT.
046500 3600-EXIT.
046600     EXIT.
046700******************************************************************
046800* Shared hex and error/warning logging paragraphs.  The data      *
046900* fields they operate on are COPYd into WORKING-STORAGE above;    *
047000* COBOL will not let a WORKING-STORAGE COPY member carry these    *
047100* PROCEDURE DIVISION paragraphs, so they are COPYd again here.    *
047200******************************************************************
047300 COPY ZBDGHXP.
047400 COPY ZBDGERP.
