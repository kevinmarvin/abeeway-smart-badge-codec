000100*****************************************************************
000200* ZBDG PAYLOAD-AREA record definition.                           *
000300*                                                                *
000400* Carries one inbound LoRaWAN uplink frame end to end: the       *
000500* carrier fields read off UPLINK-IN (fPort, timestamp, hex       *
000600* payload) plus the payload exploded into an unsigned-byte       *
000700* OCCURS table so every decoder paragraph addresses PL-BYTE(n)   *
000800* instead of re-deriving it from the hex string each time.       *
000900*****************************************************************
001000 01  PL-RECORD.
001100     02  PL-FPORT           PIC  9(03) VALUE ZEROES.
001200     02  PL-TIMESTAMP       PIC  X(20) VALUE SPACES.
001300     02  PL-HEX-PAYLOAD     PIC  X(64) VALUE SPACES.
001400     02  PL-LENGTH          PIC  9(02) COMP VALUE ZEROES.
001500     02  PL-MESSAGE-TYPE-CODE
001600                            PIC  9(02) COMP VALUE ZEROES.
001610         88  PL-TYPE-IS-POSITION         VALUE 0.
001620         88  PL-TYPE-IS-EXT-POSITION     VALUE 1.
001630         88  PL-TYPE-IS-HEARTBEAT        VALUE 2.
001640         88  PL-TYPE-IS-ENERGY-STATUS    VALUE 3.
001650         88  PL-TYPE-IS-HEALTH-STATUS    VALUE 4.
001660         88  PL-TYPE-IS-SHUTDOWN         VALUE 5.
001670         88  PL-TYPE-IS-FRAME-PENDING    VALUE 6.
001680         88  PL-TYPE-IS-DEBUG            VALUE 7.
001690         88  PL-TYPE-IS-ACTIVITY-STATUS  VALUE 8.
001700         88  PL-TYPE-IS-CONFIGURATION    VALUE 9.
001710         88  PL-TYPE-IS-SHOCK-DETECTION  VALUE 10.
001720         88  PL-TYPE-IS-BLE-MAC          VALUE 11.
001730         88  PL-TYPE-IS-EVENT            VALUE 12.
001740         88  PL-TYPE-IS-DATA-SCAN        VALUE 13.
001750         88  PL-TYPE-IS-PROXIMITY        VALUE 14.
001760         88  PL-TYPE-IS-SMS              VALUE 15.
001770     02  PL-ACK-TOKEN       PIC  9(02) COMP VALUE ZEROES.
001800     02  PL-DECODE-INDEX    PIC  9(02) COMP VALUE ZEROES.
001900     02  PL-GROUP-COUNT     PIC  9(02) COMP VALUE ZEROES.
002000     02  PL-BYTE-TABLE.
002100         05  PL-BYTE OCCURS 32 TIMES
002200                            PIC  9(03) COMP.
002300     02  FILLER             PIC  X(08) VALUE SPACES.
