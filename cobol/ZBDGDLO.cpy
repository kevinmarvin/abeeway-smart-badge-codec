000100*****************************************************************
000200* ZBDGDLO - DOWNLINK-OUT-RECORD, the encoded wire payload for    *
000300* one downlink command, rendered as uppercase hex (hex           *
000400* rendering rule shared with the uplink decoders) with the       *
000500* fPort the frame is to be sent on.  A request this program      *
000600* cannot encode comes back with DO-ERROR-FLAG set and            *
000700* DO-HEX-PAYLOAD blank rather than a garbage frame.              *
000800*                                                                *
000900* Date       UserID    Description                               *
001000* ---------- --------  ----------------------------------------  *
001100* 1996-11-04 RJF       Original - REQUEST_CONFIG/SET_MODE/       *
001200*                      POSITION_ON_DEMAND downlink layout,       *
001300*                      REQ 96-0601.                              *
001400* 1999-01-22 TLK       Y2K review - no date fields in this       *
001500*                      record, no change required.               *
001600* 2003-09-19 RJF       Split out of ZBDGDLC so ZBDG007 could     *
001700*                      write it as its own FD instead of a       *
001800* LINKAGE parameter, REQ 03-1264.                                *
001900*****************************************************************
002000 01  DOWNLINK-OUT-RECORD.
002100     02  DO-HEX-PAYLOAD         PIC  X(128) VALUE SPACES.
002200     02  DO-FPORT               PIC  9(03) VALUE ZEROES.
002300     02  DO-ERROR-FLAG          PIC  X(01) VALUE 'N'.
002400     02  DO-ERROR-MESSAGE       PIC  X(40) VALUE SPACES.
002500     02  FILLER                 PIC  X(20) VALUE SPACES.
