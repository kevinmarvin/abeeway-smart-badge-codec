000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG006.
000300 AUTHOR. T. KOWALCZYK.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1995-09-18.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                        *
001000* ZBDG - Smart Badge uplink codec                                        *
001100*                                                                        *
001200* Called by ZBDG002 for CONFIGURATION messages - byte pairs              *
001300* messages - walks the parameter-ID/value stream that follows            *
001400* the message-type byte against CONFIG-DICTIONARY-TABLE (see             *
001500* ZBDGCFG).  An unrecognized parameter ID stops the whole                *
001600* message - there is no way to know how many bytes an unknown            *
001700* parameter occupies, so nothing past it can be trusted either.          *
001800*                                                                        *
001900* Date       UserID   Description                                        *
002000* ---------- -------- -----------------------------------------  *ZBDG006 
002100* 1995-09-18 TLK      Original - remote configuration readback   *ZBDG006 
002200*                     for the forklift beacon tag, REQ 95-0519.  *ZBDG006 
002300* 1997-04-02 RJF      BITMAP parameter type added for the ignit- *ZBDG006 
002400*                     ion-sense option board, REQ 97-0188.       *ZBDG006 
002500* 1999-01-19 TLK      Y2K review of this module - no date        *ZBDG006 
002600*                     fields present, no change required.        *ZBDG006 
002700* 2003-08-14 RJF      Dictionary repointed at ZBDGCFG and the    *ZBDG006 
002800*                     parameter stream re-read against the       *ZBDG006 
002900*                     badge hardware's NUMBER/STRING/BITMAP      *ZBDG006 
003000*                     layouts, REQ 03-1240.                      *ZBDG006 
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 IS ZBDG-TRACE-SWITCH
003700         ON  STATUS IS ZBDG-TRACE-ON
003800         OFF STATUS IS ZBDG-TRACE-OFF.
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*****************************************************************
004200* Byte/halfword/fullword reconstruction work area (see ZBDG003   *
004300* for the REDEFINES technique).  Kept here for the day a 3- or   *
004400* 4-byte dictionary entry is added - today's two entries are     *
004500* both size 2, handled by plain multiply-add in 5040 below.      *
004600*****************************************************************
004700 01  WS-BINARY-WORK.
004800     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
004900     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
005000                                PIC X(02).
005100     02  WS-RAW-PAIR.
005200         03  WS-RAW-PAIR-HI     PIC X(01).
005300         03  WS-RAW-PAIR-LO     PIC X(01).
005400     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
005500                                PIC 9(04) COMP.
005600     02  WS-RAW-QUAD.
005700         03  WS-RAW-QUAD-B1     PIC X(01).
005800         03  WS-RAW-QUAD-B2     PIC X(01).
005900         03  WS-RAW-QUAD-B3     PIC X(01).
006000         03  WS-RAW-QUAD-B4     PIC X(01).
006100     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
006200                                PIC S9(09) COMP.
006250     02  FILLER                 PIC X(05) VALUE SPACES.
006300*****************************************************************
006400* Local work fields.  CD-DICTIONARY-LOADED is the "initialize    *
006500* once, not per record" latch - static WORKING-STORAGE keeps     *
006600* its value across CALLs for the life of the run, same as a      *
006700* the parameter dictionary resident for the life of the run,     *
006800* region, so one flag is all this needs.                         *
006900*****************************************************************
006950 77  CD-DICTIONARY-LOADED       PIC X(01) VALUE 'N'.
007000 01  CD-WORK-FIELDS.
007200     02  CD-OFFSET              PIC 9(02) COMP VALUE ZEROES.
007300     02  CD-STOP-FLAG           PIC X(01) VALUE 'N'.
007400     02  CD-PARAM-ID            PIC 9(03) COMP VALUE ZEROES.
007500     02  CD-ENTRY-SIZE          PIC 9(01) COMP VALUE ZEROES.
007600     02  CD-VALUE-PRESENT-FLAG  PIC X(01) VALUE 'N'.
007700     02  CD-RAW-VALUE           PIC 9(10) COMP VALUE ZEROES.
007800     02  CD-BYTE-SUBSCRIPT      PIC 9(02) COMP VALUE ZEROES.
007900     02  CD-BYTE-COUNTER        PIC 9(01) COMP VALUE ZEROES.
008000     02  CD-CUR-BYTE            PIC 9(03) COMP VALUE ZEROES.
008100     02  CD-BIT-QUOTIENT        PIC 9(10) COMP VALUE ZEROES.
008200     02  CD-BIT-REMAINDER       PIC 9(03) COMP VALUE ZEROES.
008300     02  CD-BIT-COUNTER         PIC 9(01) COMP VALUE ZEROES.
008400     02  CD-BIT-VALUE           PIC 9(01) COMP VALUE ZEROES.
008500     02  CD-MAP-INDEX           PIC 9(01) COMP VALUE ZEROES.
008600     02  CD-MAP-FOUND-FLAG      PIC X(01) VALUE 'N'.
008700     02  CD-STR-DIGITS          PIC Z(09)9 VALUE ZEROES.
008800     02  CD-BIT-LINE            PIC X(12) VALUE SPACES.
008900     02  FILLER                 PIC X(05) VALUE SPACES.
009000 COPY ZBDGHEX.
009100 COPY ZBDGERR.
009200 COPY ZBDGCFG.
009300 LINKAGE SECTION.
009400 COPY ZBDGPAY.
009500 COPY ZBDGOUT.
009600 PROCEDURE DIVISION USING PL-RECORD UO-RECORD.
009700*****************************************************************
009800* Main process.  The dictionary load is gated on the run-long    *
009900* latch, not on the message - the dictionary is seeded once      *
010000* once, at codec construction, not per record.                   *
010100*****************************************************************
010200     MOVE 'ZBDG006'                TO EM-PROGRAM.
010300     IF  CD-DICTIONARY-LOADED NOT EQUAL 'Y'
010400         PERFORM 1000-INIT-DICTIONARY THRU 1000-EXIT
010500         MOVE 'Y'                  TO CD-DICTIONARY-LOADED.
010600     PERFORM 5000-DECODE-CONFIGURATION THRU 5000-EXIT.
010700     GOBACK.
010800*****************************************************************
010900* 5000-DECODE-CONFIGURATION - dictionary-driven parameter walk.  *
011000* Offset starts at 1 (PL-BYTE(2)) to skip the message-type byte  *
011100* already consumed by ZBDG002.                                   *
011200*****************************************************************
011300 5000-DECODE-CONFIGURATION.
011400     MOVE 1                        TO CD-OFFSET.
011500     MOVE 'N'                      TO CD-STOP-FLAG.
011600     PERFORM 5010-DECODE-ONE-PARAMETER THRU 5010-EXIT
011700             UNTIL CD-OFFSET GREATER THAN OR EQUAL PL-LENGTH
011800                OR CD-STOP-FLAG EQUAL 'Y'
011900                OR UO-CONFIG-PARAM-COUNT EQUAL 16.
012000 5000-EXIT.
012100     EXIT.
012200*****************************************************************
012300* 5010-DECODE-ONE-PARAMETER - read one PARAM-ID byte and look    *
012400* it up.  An unknown PARAM-ID stops the loop for good - there    *
012500* is no recovering the stream position after it.                 *
012600*****************************************************************
012700 5010-DECODE-ONE-PARAMETER.
012800     MOVE PL-BYTE(CD-OFFSET + 1)   TO CD-PARAM-ID.
012900     ADD 1                         TO CD-OFFSET.
013000     PERFORM 5020-LOOKUP-PARAMETER THRU 5020-EXIT.
013100     IF  CFG-FOUND-FLAG NOT EQUAL 'Y'
013200         MOVE 'Y'                  TO CD-STOP-FLAG.
013300     IF  CFG-FOUND-FLAG EQUAL 'Y'
013400         PERFORM 5015-PROCESS-FOUND-PARAMETER THRU 5015-EXIT.
013500 5010-EXIT.
013600     EXIT.
013700*****************************************************************
013800* 5015-PROCESS-FOUND-PARAMETER - a truncated trailing parameter  *
013900* still advances the offset by its full size even though its     *
014000* value decodes absent - this is not an error condition.         *
014100*****************************************************************
014200 5015-PROCESS-FOUND-PARAMETER.
014300     MOVE CFG-PARAM-SIZE(CFG-FOUND-INDEX) TO CD-ENTRY-SIZE.
014400     IF  CD-OFFSET + CD-ENTRY-SIZE GREATER THAN PL-LENGTH
014500         MOVE 'N'                  TO CD-VALUE-PRESENT-FLAG
014600     ELSE
014700         MOVE 'Y'                  TO CD-VALUE-PRESENT-FLAG
014800         PERFORM 5030-STORE-PARAMETER THRU 5030-EXIT.
014900     ADD CD-ENTRY-SIZE             TO CD-OFFSET.
015000 5015-EXIT.
015100     EXIT.
015200*****************************************************************
015300* 5020-LOOKUP-PARAMETER - linear search of CONFIG-DICTIONARY-    *
015400* TABLE by CD-PARAM-ID.                                          *
015500*****************************************************************
015600 5020-LOOKUP-PARAMETER.
015700     MOVE 1                        TO CFG-SEARCH-INDEX.
015800     MOVE 'N'                      TO CFG-FOUND-FLAG.
015900     MOVE ZEROES                   TO CFG-FOUND-INDEX.
016000     PERFORM 5021-TEST-ONE-ENTRY THRU 5021-EXIT
016100             UNTIL CFG-SEARCH-INDEX GREATER CFG-ENTRY-COUNT
016200                OR CFG-FOUND-FLAG EQUAL 'Y'.
016300 5020-EXIT.
016400     EXIT.
016500 5021-TEST-ONE-ENTRY.
016600     IF  CFG-PARAM-ID(CFG-SEARCH-INDEX) EQUAL CD-PARAM-ID
016700         MOVE 'Y'                  TO CFG-FOUND-FLAG
016800         MOVE CFG-SEARCH-INDEX     TO CFG-FOUND-INDEX
016900     ELSE
017000         ADD 1                     TO CFG-SEARCH-INDEX.
017100 5021-EXIT.
017200     EXIT.
017300*****************************************************************
017400* 5030-STORE-PARAMETER - decode the value per CFG-PARAM-TYPE     *
017500* and append the name/value pair to UO-CONFIG-PARAM-TABLE.       *
017600*****************************************************************
017700 5030-STORE-PARAMETER.
017800     PERFORM 5040-EXTRACT-RAW-VALUE THRU 5040-EXIT.
017900     ADD 1                         TO UO-CONFIG-PARAM-COUNT.
018000     MOVE CFG-PARAM-NAME(CFG-FOUND-INDEX)
018100                    TO UO-CFG-NAME(UO-CONFIG-PARAM-COUNT).
018200     IF  CFG-PARAM-TYPE(CFG-FOUND-INDEX) EQUAL 'N'
018300         PERFORM 5050-STORE-NUMBER THRU 5050-EXIT
018400     ELSE
018500     IF  CFG-PARAM-TYPE(CFG-FOUND-INDEX) EQUAL 'S'
018600         PERFORM 5060-STORE-STRING THRU 5060-EXIT
018700     ELSE
018800         PERFORM 5070-STORE-BITMAP THRU 5070-EXIT.
018900 5030-EXIT.
019000     EXIT.
019100*****************************************************************
019200* 5040-EXTRACT-RAW-VALUE - raw unsigned big-endian integer over  *
019300* CD-ENTRY-SIZE bytes starting at PL-BYTE(CD-OFFSET+1).  Plain   *
019400* multiply-add, not the signed REDEFINES trick - configuration   *
019500* values are never two's-complement, unlike the GPS fields in    *
019600* ZBDG004.                                                       *
019700*****************************************************************
019800 5040-EXTRACT-RAW-VALUE.
019900     MOVE ZEROES                   TO CD-RAW-VALUE.
020000     MOVE CD-OFFSET                TO CD-BYTE-SUBSCRIPT.
020100     MOVE ZEROES                   TO CD-BYTE-COUNTER.
020200     PERFORM 5041-ADD-ONE-BYTE THRU 5041-EXIT
020300             CD-ENTRY-SIZE TIMES.
020400 5040-EXIT.
020500     EXIT.
020600 5041-ADD-ONE-BYTE.
020700     ADD 1                         TO CD-BYTE-SUBSCRIPT.
020800     MOVE PL-BYTE(CD-BYTE-SUBSCRIPT)
020900                                    TO CD-CUR-BYTE.
021000     COMPUTE CD-RAW-VALUE = CD-RAW-VALUE * 256 + CD-CUR-BYTE.
021100 5041-EXIT.
021200     EXIT.
021300*****************************************************************
021400* 5050-STORE-NUMBER - apply CFG-PARAM-MULTIPLIER when it is not  *
021500* 1.0, else the raw integer unchanged.  An absent value stores   *
021600* as zero (UO-CFG-VALUE-TYPE still flags it as a NUMBER entry).  *
021700*****************************************************************
021800 5050-STORE-NUMBER.
021900     MOVE 'N'  TO UO-CFG-VALUE-TYPE(UO-CONFIG-PARAM-COUNT).
022000     IF  CD-VALUE-PRESENT-FLAG NOT EQUAL 'Y'
022100         MOVE ZEROES TO UO-CFG-VALUE-NUM(UO-CONFIG-PARAM-COUNT)
022200     ELSE
022300     IF  CFG-PARAM-MULTIPLIER(CFG-FOUND-INDEX) NOT EQUAL 1.0000
022400         COMPUTE UO-CFG-VALUE-NUM(UO-CONFIG-PARAM-COUNT) ROUNDED
022500                 = CD-RAW-VALUE *
022600                   CFG-PARAM-MULTIPLIER(CFG-FOUND-INDEX)
022700     ELSE
022800         MOVE CD-RAW-VALUE
022900              TO UO-CFG-VALUE-NUM(UO-CONFIG-PARAM-COUNT).
023000 5050-EXIT.
023100     EXIT.
023200*****************************************************************
023300* 5060-STORE-STRING - raw integer mapped through CFG-VALUE-MAP;  *
023400* an unmapped value renders as its plain decimal digits.         *
023500*****************************************************************
023600 5060-STORE-STRING.
023700     MOVE 'S'    TO UO-CFG-VALUE-TYPE(UO-CONFIG-PARAM-COUNT).
023800     MOVE SPACES TO UO-CFG-VALUE-STR(UO-CONFIG-PARAM-COUNT).
023900     IF  CD-VALUE-PRESENT-FLAG EQUAL 'Y'
024000         PERFORM 5065-MAP-STRING-VALUE THRU 5065-EXIT.
024100 5060-EXIT.
024200     EXIT.
024300 5065-MAP-STRING-VALUE.
024400     MOVE 1                        TO CD-MAP-INDEX.
024500     MOVE 'N'                      TO CD-MAP-FOUND-FLAG.
024600     PERFORM 5061-TEST-ONE-MAP-ENTRY THRU 5061-EXIT
024700             UNTIL CD-MAP-INDEX GREATER
024800                     CFG-VALUE-MAP-COUNT(CFG-FOUND-INDEX)
024900                OR CD-MAP-FOUND-FLAG EQUAL 'Y'.
025000     IF  CD-MAP-FOUND-FLAG NOT EQUAL 'Y'
025100         MOVE CD-RAW-VALUE          TO CD-STR-DIGITS
025200         MOVE CD-STR-DIGITS         TO
025300                 UO-CFG-VALUE-STR(UO-CONFIG-PARAM-COUNT).
025400 5065-EXIT.
025500     EXIT.
025600 5061-TEST-ONE-MAP-ENTRY.
025700     IF  CFG-VALUE-CODE(CFG-FOUND-INDEX CD-MAP-INDEX)
025800             EQUAL CD-RAW-VALUE
025900         MOVE 'Y'                  TO CD-MAP-FOUND-FLAG
026000         MOVE CFG-VALUE-NAME(CFG-FOUND-INDEX CD-MAP-INDEX)
026100                                    TO
026200                 UO-CFG-VALUE-STR(UO-CONFIG-PARAM-COUNT)
026300     ELSE
026400         ADD 1                     TO CD-MAP-INDEX.
026500 5061-EXIT.
026600     EXIT.
026700*****************************************************************
026800* 5070-STORE-BITMAP - walk each byte of the raw value, bit 0 is  *
026900* the low-order bit of each byte; named bit positions render as  *
027000* NAME=Y/NAME=N pairs, one replacing the whole field - the last  *
027100* named bit tested wins, same single-field footprint as every    *
027200* other UO-CFG-VALUE-STR entry.                                  *
027300*****************************************************************
027400 5070-STORE-BITMAP.
027500     MOVE 'B'    TO UO-CFG-VALUE-TYPE(UO-CONFIG-PARAM-COUNT).
027600     MOVE SPACES TO UO-CFG-VALUE-STR(UO-CONFIG-PARAM-COUNT).
027700     IF  CD-VALUE-PRESENT-FLAG EQUAL 'Y'
027800         MOVE CD-RAW-VALUE         TO CD-BIT-QUOTIENT
027900         PERFORM 5071-TEST-ONE-BIT THRU 5071-EXIT
028000                 CFG-PARAM-SIZE(CFG-FOUND-INDEX) TIMES.
028100 5070-EXIT.
028200     EXIT.
028300*****************************************************************
028400* 5071-TEST-ONE-BIT - bits 0-7 of the current byte, low bit      *
028500* first, matched against CFG-BIT-MAP.                            *
028600*****************************************************************
028700 5071-TEST-ONE-BIT.
028800     DIVIDE CD-BIT-QUOTIENT BY 256 GIVING CD-BIT-QUOTIENT
028900             REMAINDER CD-BIT-REMAINDER.
029000     MOVE ZEROES                   TO CD-BIT-COUNTER.
029100     PERFORM 5072-TEST-ONE-BIT-POSITION THRU 5072-EXIT
029200             8 TIMES.
029300 5071-EXIT.
029400     EXIT.
029500 5072-TEST-ONE-BIT-POSITION.
029600     DIVIDE CD-BIT-REMAINDER BY 2 GIVING CD-BIT-QUOTIENT
029700             REMAINDER CD-BIT-VALUE.
029800     MOVE CD-BIT-QUOTIENT          TO CD-BIT-REMAINDER.
029900     MOVE 1                        TO CD-MAP-INDEX.
030000     MOVE 'N'                      TO CD-MAP-FOUND-FLAG.
030100     PERFORM 5073-TEST-ONE-BIT-NAME THRU 5073-EXIT
030200             UNTIL CD-MAP-INDEX GREATER
030300                     CFG-BIT-MAP-COUNT(CFG-FOUND-INDEX)
030400                OR CD-MAP-FOUND-FLAG EQUAL 'Y'.
030500     ADD 1                         TO CD-BIT-COUNTER.
030600 5072-EXIT.
030700     EXIT.
030800 5073-TEST-ONE-BIT-NAME.
030900     IF  CFG-BIT-POSITION(CFG-FOUND-INDEX CD-MAP-INDEX)
031000             EQUAL CD-BIT-COUNTER
031100         MOVE 'Y'                  TO CD-MAP-FOUND-FLAG
031200         MOVE CFG-BIT-NAME(CFG-FOUND-INDEX CD-MAP-INDEX)
031300                                    TO CD-BIT-LINE
031400         PERFORM 5074-SET-BIT-FLAG-CHAR THRU 5074-EXIT
031500         MOVE CD-BIT-LINE          TO
031600                 UO-CFG-VALUE-STR(UO-CONFIG-PARAM-COUNT)
031700     ELSE
031800         ADD 1                     TO CD-MAP-INDEX.
031900 5073-EXIT.
032000     EXIT.
032100*****************************************************************
032200* 5074-SET-BIT-FLAG-CHAR - stamp the Y/N onto the end of the     *
032300* NAME= line built by 5073 above.                                *
032400*****************************************************************
032500 5074-SET-BIT-FLAG-CHAR.
032600     IF  CD-BIT-VALUE EQUAL 1
032700         MOVE 'Y'                  TO CD-BIT-LINE(12:1)
032800     ELSE
032900         MOVE 'N'                  TO CD-BIT-LINE(12:1).
033000 5074-EXIT.
033100     EXIT.
033200******************************************************************
033300* Shared hex, error/warning logging and dictionary-init           *
033400* paragraphs.  The data fields they operate on are COPYd into     *
033500* WORKING-STORAGE above; COBOL will not let a WORKING-STORAGE     *
033600* COPY member carry these PROCEDURE DIVISION paragraphs, so       *
033700* they are COPYd again here.                                      *
033800******************************************************************
033900 COPY ZBDGHXP.
034000 COPY ZBDGERP.
034100 COPY ZBDGCFP.
