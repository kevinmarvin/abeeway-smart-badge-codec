000100*****************************************************************
000200* ZBDGCFG - CONFIG-DICTIONARY-TABLE.                             *
000300*                                                                *
000400* Static parameter dictionary for CONFIGURATION messages.        *
000500* Not an external file - an in-memory table seeded once by       *
000600* the ZBDGCFP 1000-INIT-DICTIONARY paragraph when ZBDG006 is     *
000700* entered for the first record of the run, and left read-only    *
000800* after that for the life of the run.                            *
001000*                                                                *
001100* CFG-PARAM-TYPE:  'N' = NUMBER, 'S' = STRING, 'B' = BITMAP.     *
001200*****************************************************************
001300 01  CONFIG-DICTIONARY-TABLE.
001400     02  CFG-ENTRY-COUNT        PIC  9(02) COMP VALUE ZEROES.
001500     02  CFG-ENTRY OCCURS 20 TIMES.
001600         05  CFG-PARAM-ID        PIC  9(03) VALUE ZEROES.
001700         05  CFG-PARAM-NAME      PIC  X(12) VALUE SPACES.
001800         05  CFG-PARAM-TYPE      PIC  X(01) VALUE SPACES.
001900         05  CFG-PARAM-SIZE      PIC  9(01) VALUE ZEROES.
002000         05  CFG-PARAM-MULTIPLIER
002100                                 PIC S9(03)V9(04) VALUE ZEROES.
002200         05  CFG-VALUE-MAP-COUNT PIC  9(01) VALUE ZEROES.
002300         05  CFG-VALUE-MAP OCCURS 8 TIMES.
002400             10  CFG-VALUE-CODE  PIC  9(03) VALUE ZEROES.
002500             10  CFG-VALUE-NAME  PIC  X(12) VALUE SPACES.
002600         05  CFG-BIT-MAP-COUNT   PIC  9(01) VALUE ZEROES.
002700         05  CFG-BIT-MAP OCCURS 8 TIMES.
002800             10  CFG-BIT-POSITION
002900                                 PIC  9(01) VALUE ZEROES.
003000             10  CFG-BIT-NAME    PIC  X(12) VALUE SPACES.
003100         05  FILLER              PIC  X(04) VALUE SPACES.
003200 01  CFG-LOOKUP-FIELDS.
003300     02  CFG-SEARCH-INDEX       PIC  9(02) COMP VALUE ZEROES.
003400     02  CFG-FOUND-INDEX        PIC  9(02) COMP VALUE ZEROES.
003500     02  CFG-FOUND-FLAG         PIC  X(01) VALUE 'N'.
003600     02  FILLER                 PIC  X(04) VALUE SPACES.
003700*****************************************************************
003800* Date       UserID    Description                               *
003900* ---------- --------  ----------------------------------------  *
004000* 1995-09-18 TLK       Original - UL-PERIOD/LORA-PERIOD seed     *
004100* entries for ZBDG006, REQ 95-0519.                              *
004200* 1999-01-14 TLK       Y2K review - no date fields in this       *
004300* dictionary, no change required.                                *
004400* 2003-08-14 RJF       Split the 1000-INIT-DICTIONARY paragraph  *
004500* out to ZBDGCFP, REQ 03-1187.                                   *
004600*****************************************************************
