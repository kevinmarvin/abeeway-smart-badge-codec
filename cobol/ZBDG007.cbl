000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG007.
000300 AUTHOR. R. FRERKING.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1996-11-04.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                        *
001000* ZBDG - Smart Badge uplink codec                                        *
001100*                                                                        *
001200* Batch main line.  Turns one operator command request                   *
001300* (DOWNLINK-IN-RECORD) into the hex wire payload the base                *
001400* station hands to the LoRa network                                      *
001500* server (DOWNLINK-OUT-RECORD).  A request this program cannot           *
001600* encode - unknown message type, missing required field, bad             *
001700* hex in a DEBUG command - is rejected with DO-ERROR-FLAG set            *
001800* rather than sending a garbage frame.                                   *
001900*                                                                        *
002000* Date       UserID   Description                                        *
002100* ---------- -------- -----------------------------------------  *ZBDG007 
002200* 1996-11-04 RJF      Original - REQUEST_CONFIG, SET_MODE and    *ZBDG007 
002300*                     POSITION_ON_DEMAND downlinks for the       *ZBDG007 
002400*                     forklift beacon tag, REQ 96-0601.          *ZBDG007 
002500* 1998-02-20 DAO      SET_PARAM downlink added for the ware-     *ZBDG007 
002600*                     house trial's remote tuning project, REQ   *ZBDG007 
002700*                     98-0044.                                   *ZBDG007 
002800* 1999-01-22 TLK      Y2K review of this module - no date        *ZBDG007 
002900*                     fields present, no change required.        *ZBDG007 
003000* 2003-09-05 RJF      DEBUG downlink added for the badge         *ZBDG007 
003100*                     hardware's field-service command set,      *ZBDG007 
003200*                     REQ 03-1256.                               *ZBDG007 
003210* 2006-02-27 RJF      6500-ENCODE-SET-PARAM now rejects a        *ZBDG007 
003220*                     SET_PARAM with no parameter value, not     *ZBDG007 
003230*                     just a missing parameter ID, REQ 06-0148.  *ZBDG007 
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0 IS ZBDG-TRACE-SWITCH
003900         ON  STATUS IS ZBDG-TRACE-ON
004000         OFF STATUS IS ZBDG-TRACE-OFF.
004050 INPUT-OUTPUT SECTION.
004060 FILE-CONTROL.
004070     SELECT DOWNLINK-IN-FILE  ASSIGN TO DNLKIN
004080             ORGANIZATION IS LINE SEQUENTIAL.
004090     SELECT DOWNLINK-OUT-FILE ASSIGN TO DNLKOUT
004095             ORGANIZATION IS LINE SEQUENTIAL.
004100 DATA DIVISION.
004110 FILE SECTION.
004120*****************************************************************
004130* DOWNLINK-IN - one operator command request per card.           *
004140* Layout lives in ZBDGDLI.                                       *
004150*****************************************************************
004160 FD  DOWNLINK-IN-FILE
004170     LABEL RECORDS ARE STANDARD
004180     RECORD CONTAINS 150 CHARACTERS.
004190 COPY ZBDGDLI.
004200*****************************************************************
004210* DOWNLINK-OUT - one encoded wire payload per input record.      *
004220* Layout lives in ZBDGDLO.                                       *
004230*****************************************************************
004240 FD  DOWNLINK-OUT-FILE
004250     LABEL RECORDS ARE STANDARD.
004260 COPY ZBDGDLO.
004270 WORKING-STORAGE SECTION.
004300*****************************************************************
004400* Byte/halfword reconstruction work area (see ZBDG003 for the    *
004500* REDEFINES technique).  This program only ever builds single    *
004600* bytes going out, so this is kept for shape/consistency with    *
004700* the rest of the ZBDG0xx family rather than heavy use.          *
004800*****************************************************************
004900 01  WS-BINARY-WORK.
005000     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
005100     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
005200                                PIC X(02).
005300     02  WS-RAW-PAIR.
005400         03  WS-RAW-PAIR-HI     PIC X(01).
005500         03  WS-RAW-PAIR-LO     PIC X(01).
005600     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
005700                                PIC 9(04) COMP.
005800     02  WS-RAW-QUAD.
005900         03  WS-RAW-QUAD-B1     PIC X(01).
006000         03  WS-RAW-QUAD-B2     PIC X(01).
006100         03  WS-RAW-QUAD-B3     PIC X(01).
006200         03  WS-RAW-QUAD-B4     PIC X(01).
006300     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
006400                                PIC S9(09) COMP.
006450     02  FILLER                 PIC X(05) VALUE SPACES.
006500*****************************************************************
006600* Local work fields.                                             *
006700*****************************************************************
006750 77  CE-EOF-FLAG                PIC X(01) VALUE 'N'.
006800 01  CE-WORK-FIELDS.
006900     02  CE-OUT-BYTE-COUNT      PIC 9(02) COMP VALUE ZEROES.
007000     02  CE-OUT-BYTE-TABLE.
007100         03  CE-OUT-BYTE OCCURS 32 TIMES
007200                                PIC 9(03) COMP.
007300     02  CE-APPEND-VALUE        PIC 9(03) COMP VALUE ZEROES.
007400     02  CE-HEX-POS             PIC 9(03) COMP VALUE ZEROES.
007500     02  CE-RENDER-INDEX        PIC 9(02) COMP VALUE ZEROES.
007600     02  CE-MODE-UPPER          PIC X(20) VALUE SPACES.
007700     02  CE-MODE-CODE           PIC 9(02) COMP VALUE ZEROES.
007800     02  CE-MODE-FOUND-FLAG     PIC X(01) VALUE 'N'.
007900     02  CE-QUOTIENT            PIC 9(03) COMP VALUE ZEROES.
008000     02  CE-LOW-BYTE            PIC 9(03) COMP VALUE ZEROES.
008100     02  CE-HIGH-BYTE           PIC 9(03) COMP VALUE ZEROES.
008200     02  CE-DEBUG-CHAR-POS      PIC 9(02) COMP VALUE ZEROES.
008300     02  CE-DEBUG-BYTE-COUNT    PIC 9(02) COMP VALUE ZEROES.
008400     02  CE-DEBUG-INDEX         PIC 9(02) COMP VALUE ZEROES.
008500     02  CE-HEX-SRC-POS         PIC 9(02) COMP VALUE ZEROES.
008600     02  FILLER                 PIC X(05) VALUE SPACES.
008700 COPY ZBDGHEX.
008800 COPY ZBDGERR.
008900 PROCEDURE DIVISION.
009000*****************************************************************
009010* Main process.                                                 *
009020*****************************************************************
009030     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
009040     PERFORM 6000-PROCESS-ONE-RECORD THRU 6000-EXIT
009050             UNTIL CE-EOF-FLAG EQUAL 'Y'.
009060     CLOSE DOWNLINK-IN-FILE
009070           DOWNLINK-OUT-FILE.
009080     STOP RUN.
009090*****************************************************************
009100* 1000-INITIALIZE.                                              *
009110*****************************************************************
009120 1000-INITIALIZE.
009130     MOVE 'ZBDG007'                TO EM-PROGRAM.
009140     MOVE 'N'                      TO CE-EOF-FLAG.
009150     OPEN INPUT  DOWNLINK-IN-FILE.
009160     OPEN OUTPUT DOWNLINK-OUT-FILE.
009170     PERFORM 1100-READ-DOWNLINK   THRU 1100-EXIT.
009180 1000-EXIT.
009190     EXIT.
009200*****************************************************************
009210* 1100-READ-DOWNLINK.                                           *
009220*****************************************************************
009230 1100-READ-DOWNLINK.
009240     READ DOWNLINK-IN-FILE
009250         AT END
009260             MOVE 'Y'              TO CE-EOF-FLAG.
009270 1100-EXIT.
009280     EXIT.
009290*****************************************************************
009300* 6000-PROCESS-ONE-RECORD - encode one downlink command.        *
009400*****************************************************************
009410 6000-PROCESS-ONE-RECORD.
009500     MOVE ZEROES                   TO CE-OUT-BYTE-COUNT.
009600     MOVE 'N'                      TO DO-ERROR-FLAG.
009700     MOVE SPACES                   TO DO-ERROR-MESSAGE.
009800     IF  DI-MESSAGE-TYPE EQUAL 'REQUEST_CONFIG'
010000         PERFORM 6100-ENCODE-REQUEST-CONFIG THRU 6100-EXIT
010100     ELSE
010200     IF  DI-MESSAGE-TYPE EQUAL 'SET_MODE'
010300         PERFORM 6200-ENCODE-SET-MODE       THRU 6200-EXIT
010400     ELSE
010500     IF  DI-MESSAGE-TYPE EQUAL 'DEBUG'
010600         PERFORM 6300-ENCODE-DEBUG          THRU 6300-EXIT
010700     ELSE
010800     IF  DI-MESSAGE-TYPE EQUAL 'POSITION_ON_DEMAND'
010900         PERFORM 6400-ENCODE-POSITION-ON-DEMAND THRU 6400-EXIT
011000     ELSE
011100     IF  DI-MESSAGE-TYPE EQUAL 'SET_PARAM'
011200         PERFORM 6500-ENCODE-SET-PARAM      THRU 6500-EXIT
011300     ELSE
011400         MOVE 'Y' TO DO-ERROR-FLAG
011500         MOVE 'UNRECOGNIZED DOWNLINK MESSAGE TYPE'
011600                                    TO DO-ERROR-MESSAGE.
011700     IF  DO-ERROR-FLAG NOT EQUAL 'Y'
011800         PERFORM 6900-RENDER-HEX-PAYLOAD THRU 6900-EXIT
011900     ELSE
012000         MOVE SPACES                TO DO-HEX-PAYLOAD.
012100     MOVE DI-FPORT                  TO DO-FPORT.
012110     WRITE DOWNLINK-OUT-FILE.
012120     PERFORM 1100-READ-DOWNLINK    THRU 1100-EXIT.
012130 6000-EXIT.
012140     EXIT.
012300*****************************************************************
012400* 6100-ENCODE-REQUEST-CONFIG - one byte, value 1.                *
012500*****************************************************************
012600 6100-ENCODE-REQUEST-CONFIG.
012700     MOVE 1                        TO CE-APPEND-VALUE.
012800     PERFORM 6910-APPEND-BYTE      THRU 6910-EXIT.
012900 6100-EXIT.
013000     EXIT.
013100*****************************************************************
013200* 6200-ENCODE-SET-MODE - two bytes, value 2 plus the mode code   *
013300* matched case-insensitively against the tracking-mode table     *
013400* ZBDG003 uses on the uplink side.                               *
013500*****************************************************************
013600 6200-ENCODE-SET-MODE.
013700     IF  DI-MODE EQUAL SPACES
013800         MOVE 'Y' TO DO-ERROR-FLAG
013900         MOVE 'SET_MODE REQUIRES A MODE NAME'
014000                                    TO DO-ERROR-MESSAGE
014100     ELSE
014200         PERFORM 6210-LOOKUP-MODE-CODE THRU 6210-EXIT
014300         IF  CE-MODE-FOUND-FLAG NOT EQUAL 'Y'
014400             MOVE 'Y' TO DO-ERROR-FLAG
014500             MOVE 'UNRECOGNIZED MODE NAME' TO DO-ERROR-MESSAGE
014600         ELSE
014700             MOVE 2                TO CE-APPEND-VALUE
014800             PERFORM 6910-APPEND-BYTE THRU 6910-EXIT
014900             MOVE CE-MODE-CODE     TO CE-APPEND-VALUE
015000             PERFORM 6910-APPEND-BYTE THRU 6910-EXIT.
015100 6200-EXIT.
015200     EXIT.
015300*****************************************************************
015400* 6210-LOOKUP-MODE-CODE - fold DI-MODE to upper case with        *
015500* INSPECT CONVERTING (no intrinsic FUNCTION on this compiler)    *
015600* and match it against the bidirectional mode table.             *
015700*****************************************************************
015800 6210-LOOKUP-MODE-CODE.
015900     MOVE DI-MODE                  TO CE-MODE-UPPER.
016000     INSPECT CE-MODE-UPPER CONVERTING
016100             'abcdefghijklmnopqrstuvwxyz' TO
016200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016300     MOVE 'N'                      TO CE-MODE-FOUND-FLAG.
016400     IF  CE-MODE-UPPER EQUAL 'OFF'
016500         MOVE 0 TO CE-MODE-CODE
016600         MOVE 'Y' TO CE-MODE-FOUND-FLAG
016700     ELSE
016800     IF  CE-MODE-UPPER EQUAL 'STANDBY'
016900         MOVE 1 TO CE-MODE-CODE
017000         MOVE 'Y' TO CE-MODE-FOUND-FLAG
017100     ELSE
017200     IF  CE-MODE-UPPER EQUAL 'MOTION_TRACKING'
017300         MOVE 2 TO CE-MODE-CODE
017400         MOVE 'Y' TO CE-MODE-FOUND-FLAG
017500     ELSE
017600     IF  CE-MODE-UPPER EQUAL 'PERMANENT_TRACKING'
017700         MOVE 3 TO CE-MODE-CODE
017800         MOVE 'Y' TO CE-MODE-FOUND-FLAG
017900     ELSE
018000     IF  CE-MODE-UPPER EQUAL 'START_END_TRACKING'
018100         MOVE 4 TO CE-MODE-CODE
018200         MOVE 'Y' TO CE-MODE-FOUND-FLAG
018300     ELSE
018400     IF  CE-MODE-UPPER EQUAL 'ACTIVITY_TRACKING'
018500         MOVE 5 TO CE-MODE-CODE
018600         MOVE 'Y' TO CE-MODE-FOUND-FLAG
018700     ELSE
018800     IF  CE-MODE-UPPER EQUAL 'SOS_MODE'
018900         MOVE 6 TO CE-MODE-CODE
019000         MOVE 'Y' TO CE-MODE-FOUND-FLAG.
019100 6210-EXIT.
019200     EXIT.
019300*****************************************************************
019400* 6300-ENCODE-DEBUG - one byte, value 7, plus the hex-decoded    *
019500* debug command bytes.                                           *
019600*****************************************************************
019700 6300-ENCODE-DEBUG.
019800     IF  DI-DEBUG-COMMAND-HEX EQUAL SPACES
019900         MOVE 'Y' TO DO-ERROR-FLAG
020000         MOVE 'DEBUG REQUIRES A COMMAND HEX STRING'
020100                                    TO DO-ERROR-MESSAGE
020200     ELSE
020300         MOVE 7                     TO CE-APPEND-VALUE
020400         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT
020500         PERFORM 6310-DECODE-DEBUG-BYTES THRU 6310-EXIT.
020600 6300-EXIT.
020700     EXIT.
020800*****************************************************************
020900* 6310-DECODE-DEBUG-BYTES - find the hex string's length by      *
021000* scanning to the first trailing space, then hex-decode it two   *
021100* characters at a time.                                          *
021200*****************************************************************
021300 6310-DECODE-DEBUG-BYTES.
021400     MOVE 1                        TO CE-DEBUG-CHAR-POS.
021500     PERFORM 6311-SCAN-ONE-CHAR    THRU 6311-EXIT
021600             UNTIL CE-DEBUG-CHAR-POS GREATER 60
021700                OR DI-DEBUG-COMMAND-HEX(CE-DEBUG-CHAR-POS:1)
021800                        EQUAL SPACE.
021900     COMPUTE CE-DEBUG-BYTE-COUNT = (CE-DEBUG-CHAR-POS - 1) / 2.
022000     MOVE 1                        TO CE-DEBUG-INDEX.
022100     PERFORM 6312-DECODE-ONE-DEBUG-BYTE THRU 6312-EXIT
022200             CE-DEBUG-BYTE-COUNT TIMES.
022300 6310-EXIT.
022400     EXIT.
022500 6311-SCAN-ONE-CHAR.
022600     ADD 1                         TO CE-DEBUG-CHAR-POS.
022700 6311-EXIT.
022800     EXIT.
022900 6312-DECODE-ONE-DEBUG-BYTE.
023000     COMPUTE CE-HEX-SRC-POS = ((CE-DEBUG-INDEX - 1) * 2) + 1.
023100     MOVE DI-DEBUG-COMMAND-HEX(CE-HEX-SRC-POS:2) TO HX-IN-PAIR.
023200     PERFORM 8200-HEX-DECODE-PAIR THRU 8200-EXIT.
023300     IF  HW-PAIR-VALID NOT EQUAL 'Y'
023400         MOVE 'Y' TO DO-ERROR-FLAG
023500         MOVE 'DEBUG COMMAND HEX STRING IS NOT VALID'
023600                                    TO DO-ERROR-MESSAGE
023700     ELSE
023800         MOVE HX-OUT-BYTE           TO CE-APPEND-VALUE
023900         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT.
024000     ADD 1                         TO CE-DEBUG-INDEX.
024100 6312-EXIT.
024200     EXIT.
024300*****************************************************************
024400* 6400-ENCODE-POSITION-ON-DEMAND - one byte, value 4.            *
024500*****************************************************************
024600 6400-ENCODE-POSITION-ON-DEMAND.
024700     MOVE 4                        TO CE-APPEND-VALUE.
024800     PERFORM 6910-APPEND-BYTE      THRU 6910-EXIT.
024900 6400-EXIT.
025000     EXIT.
025100*****************************************************************
025200* 6500-ENCODE-SET-PARAM - four bytes: value 9, the parameter ID  *
025300* truncated to its low byte, then the parameter value as a       *
025400* little-endian pair truncated to 16 bits.  Values that do not   *
025500* fit lose their high-order bits on the wire - that is the wire  *
025600* format's limit, not a defect to work around here.              *
025610* Both the parameter ID and the parameter value are required     *
025620* card fields for this command; either one left at zero - this   *
025630* card layout's only way to say "not supplied" - rejects the     *
025640* request rather than encoding a garbage SET_PARAM.              *
025700*****************************************************************
025800 6500-ENCODE-SET-PARAM.
025900     IF  DI-PARAMETER-ID EQUAL ZEROES
026000         MOVE 'Y' TO DO-ERROR-FLAG
026100         MOVE 'SET_PARAM REQUIRES A PARAMETER ID'
026200                                    TO DO-ERROR-MESSAGE
026210     ELSE
026220     IF  DI-PARAMETER-VALUE EQUAL ZEROES
026230         MOVE 'Y' TO DO-ERROR-FLAG
026240         MOVE 'SET_PARAM REQUIRES A PARAMETER VALUE'
026250                                    TO DO-ERROR-MESSAGE
026300     ELSE
026400         MOVE 9                     TO CE-APPEND-VALUE
026500         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT
026600         DIVIDE DI-PARAMETER-ID BY 256 GIVING CE-QUOTIENT
026700                 REMAINDER CE-LOW-BYTE
026800         MOVE CE-LOW-BYTE           TO CE-APPEND-VALUE
026900         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT
027000         DIVIDE DI-PARAMETER-VALUE BY 256 GIVING CE-QUOTIENT
027100                 REMAINDER CE-LOW-BYTE
027200         DIVIDE CE-QUOTIENT BY 256 GIVING CE-QUOTIENT
027300                 REMAINDER CE-HIGH-BYTE
027400         MOVE CE-LOW-BYTE           TO CE-APPEND-VALUE
027500         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT
027600         MOVE CE-HIGH-BYTE          TO CE-APPEND-VALUE
027700         PERFORM 6910-APPEND-BYTE  THRU 6910-EXIT.
027800 6500-EXIT.
027900     EXIT.
028000*****************************************************************
028100* 6900-RENDER-HEX-PAYLOAD - hex-encode CE-OUT-BYTE-TABLE into    *
028200* DO-HEX-PAYLOAD, uppercase, no separators - the same hex        *
028300* rendering rule.                                                *
028400*****************************************************************
028500 6900-RENDER-HEX-PAYLOAD.
028600     MOVE SPACES                   TO DO-HEX-PAYLOAD.
028700     MOVE 1                        TO CE-HEX-POS.
028800     MOVE 1                        TO CE-RENDER-INDEX.
028900     PERFORM 6901-RENDER-ONE-BYTE  THRU 6901-EXIT
029000             CE-OUT-BYTE-COUNT TIMES.
029100 6900-EXIT.
029200     EXIT.
029300 6901-RENDER-ONE-BYTE.
029400     MOVE CE-OUT-BYTE(CE-RENDER-INDEX) TO HX-IN-BYTE.
029500     PERFORM 8100-HEX-ENCODE-BYTE  THRU 8100-EXIT.
029600     MOVE HX-OUT-PAIR
029700          TO DO-HEX-PAYLOAD(CE-HEX-POS:2).
029800     ADD 2                         TO CE-HEX-POS.
029900     ADD 1                         TO CE-RENDER-INDEX.
030000 6901-EXIT.
030100     EXIT.
030200*****************************************************************
030300* 6910-APPEND-BYTE - append CE-APPEND-VALUE to the outbound      *
030400* byte table shared by every 6xxx-ENCODE paragraph above.        *
030500*****************************************************************
030600 6910-APPEND-BYTE.
030700     ADD 1                         TO CE-OUT-BYTE-COUNT.
030800     MOVE CE-APPEND-VALUE          TO
030900             CE-OUT-BYTE(CE-OUT-BYTE-COUNT).
031000 6910-EXIT.
031100     EXIT.
031200******************************************************************
031300* Shared hex and error/warning logging paragraphs.  The data      *
031400* fields they operate on are COPYd into WORKING-STORAGE above;    *
031500* COBOL will not let a WORKING-STORAGE COPY member carry these    *
031600* PROCEDURE DIVISION paragraphs, so they are COPYd again here.    *
031700******************************************************************
031800 COPY ZBDGHXP.
031900 COPY ZBDGERP.
