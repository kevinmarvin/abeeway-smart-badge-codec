000100******************************************************************
000200* ZBDGERR - shared error/warning message work fields.            *
000300*                                                                *
000400* Shared by every ZBDG0xx program.  The codec never aborts on    *
000500* a decode problem - it appends a message to the output          *
000600* record's error or warning list (bounded at 5 entries each,     *
000700* matching UO-ERROR-TABLE/UO-WARNING-TABLE in ZBDGOUT) and       *
000800* keeps going, logging the problem instead.  The                 *
000900* APPEND-ERROR/APPEND-WARNING/WRITE-TRACE paragraphs that use    *
001000* these fields live in ZBDGERP, COPYd into the PROCEDURE         *
001100* DIVISION of each calling program.                              *
001200******************************************************************
001300 01  EM-WORK-AREA.
001400     02  EM-TEXT            PIC  X(40) VALUE SPACES.
001450     02  EM-PROGRAM         PIC  X(08) VALUE SPACES.
001475     02  FILLER             PIC  X(05) VALUE SPACES.
001600 01  DG-TRACE-LINE.
001700     02  FILLER             PIC  X(08) VALUE 'ZBDG -  '.
001800     02  DG-PROGRAM         PIC  X(08) VALUE SPACES.
001900     02  FILLER             PIC  X(02) VALUE SPACES.
002000     02  DG-TEXT            PIC  X(40) VALUE SPACES.
002100*****************************************************************
002200* Date       UserID    Description                               *
002300* ---------- --------  ----------------------------------------  *
002400* 1987-04-06 RJF       Original - badge codec project kickoff.   *
002500* 1998-11-30 TLK       Y2K review - no date fields in this copy, *
002600* no change required.                                            *
002700* 2003-08-14 RJF       Split the APPEND-ERROR/APPEND-WARNING/    *
002800*                      WRITE-TRACE paragraphs out to ZBDGERP,    *
002900*                      REQ 03-1187.                              *
003000*****************************************************************
