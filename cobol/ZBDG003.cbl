000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG003.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1988-11-09.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                        *
001000* ZBDG - Smart Badge uplink codec                                        *
001100*                                                                        *
001200* Called by ZBDG002 for every uplink message type except                 *
001300* message type except FRAME_PENDING and SMS, to unpack the               *
001400* fields that ride in payload bytes 1-4 on every other message           *
001500* type - ack token, tracking mode/flags, SOS flag, battery               *
001600* level/status, battery voltage, dynamic motion state and app            *
001700* state.  Each field is decoded independently; a short payload           *
001800* simply leaves the later fields at their "not present"                  *
001900* sentinel in UO-RECORD.                                                 *
002000*                                                                        *
002100* Date       UserID   Description                                        *
002200* ---------- -------- -----------------------------------------  *ZBDG003 
002300* 1988-11-09 DAO      Original - forklift beacon tag project,    *ZBDG003 
002400*                     REQ 88-0114.                               *ZBDG003 
002500* 1990-02-27 DAO      Added battery-voltage extraction, REQ      *ZBDG003 
002600*                     90-0041 (new hardware revision).           *ZBDG003 
002700* 1994-07-19 RJF      Dynamic-motion-state/app-state split out   *ZBDG003 
002800*                     of byte 3, REQ 94-0302.                    *ZBDG003 
002900* 1999-01-08 TLK      Y2K review of this module - no date        *ZBDG003 
003000*                     fields present, no change required.        *ZBDG003 
003100* 2003-05-30 RJF      Repointed at ZBDGPAY/ZBDGOUT common        *ZBDG003 
003200*                     records when the badge line replaced the   *ZBDG003 
003300*                     old forklift beacon hardware, REQ          *ZBDG003 
003400*                     03-1187.                                   *ZBDG003 
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 IS ZBDG-TRACE-SWITCH
004100         ON  STATUS IS ZBDG-TRACE-ON
004200         OFF STATUS IS ZBDG-TRACE-OFF.
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*****************************************************************
004600* Byte/halfword/fullword reconstruction work area.  A raw byte   *
004700* built here can be REDEFINES-viewed as a binary number of the   *
004800* matching width - the mainframe's own big-endian COMP storage   *
004900* does the unsigned-to-signed conversion for us.                 *
005000*****************************************************************
005100 01  WS-BINARY-WORK.
005200     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
005300     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
005400                                PIC X(02).
005500     02  WS-RAW-PAIR.
005600         03  WS-RAW-PAIR-HI     PIC X(01).
005700         03  WS-RAW-PAIR-LO     PIC X(01).
005800     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
005900                                PIC 9(04) COMP.
006000     02  WS-RAW-QUAD.
006100         03  WS-RAW-QUAD-B1     PIC X(01).
006200         03  WS-RAW-QUAD-B2     PIC X(01).
006300         03  WS-RAW-QUAD-B3     PIC X(01).
006400         03  WS-RAW-QUAD-B4     PIC X(01).
006500     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
006600                                PIC S9(09) COMP.
006650     02  FILLER                 PIC X(05) VALUE SPACES.
006700*****************************************************************
006800* Local work fields.                                             *
006900*****************************************************************
007000 01  CF-WORK-FIELDS.
007100     02  CF-QUOTIENT            PIC 9(03) COMP VALUE ZEROES.
007200     02  CF-REMAINDER           PIC 9(03) COMP VALUE ZEROES.
007300     02  CF-BYTE1               PIC 9(03) COMP VALUE ZEROES.
007400     02  CF-BYTE2               PIC 9(03) COMP VALUE ZEROES.
007450     02  FILLER                 PIC X(05) VALUE SPACES.
007500 COPY ZBDGHEX.
007600 COPY ZBDGERR.
007700 LINKAGE SECTION.
007800 COPY ZBDGPAY.
007900 COPY ZBDGOUT.
008000 PROCEDURE DIVISION USING PL-RECORD UO-RECORD.
008100*****************************************************************
008200* Main process - works directly against the caller's LINKAGE     *
008300* areas, same as any other CALLed batch subprogram on this shop. *
008400*****************************************************************
008500     MOVE 'ZBDG003'                TO EM-PROGRAM.
008600     PERFORM 2000-EXTRACT-COMMON-FIELDS THRU 2000-EXIT.
008700     GOBACK.
008800*****************************************************************
008900* 2000-EXTRACT-COMMON-FIELDS - header/common field layout,      *
009000*****************************************************************
009100 2000-EXTRACT-COMMON-FIELDS.
009200     DIVIDE PL-BYTE(1) BY 16 GIVING CF-QUOTIENT
009300             REMAINDER CF-REMAINDER.
009400     MOVE CF-REMAINDER             TO UO-ACK-TOKEN.
009500     IF  PL-LENGTH GREATER THAN OR EQUAL 2
009600         PERFORM 2010-EXTRACT-TRACKING-FIELDS THRU 2010-EXIT.
009700     IF  PL-LENGTH GREATER THAN OR EQUAL 3
009800         PERFORM 2020-EXTRACT-BATTERY-LEVEL THRU 2020-EXIT.
009900     IF  PL-LENGTH GREATER THAN OR EQUAL 5
010000         PERFORM 2030-EXTRACT-BATTERY-VOLTAGE THRU 2030-EXIT.
010100     IF  PL-LENGTH GREATER THAN OR EQUAL 4
010200         PERFORM 2040-EXTRACT-MOTION-APP-STATE THRU 2040-EXIT.
010300 2000-EXIT.
010400     EXIT.
010500*****************************************************************
010600* 2010-EXTRACT-TRACKING-FIELDS - byte 1 (PL-BYTE(2)):            *
010700* bit7 ON-DEMAND-FLAG, bit6 PERIODIC-POSITION-FLAG, bits5-2      *
010800* TRACKING-MODE-CODE, bits1-0 SOS-FLAG.                          *
010900*****************************************************************
011000 2010-EXTRACT-TRACKING-FIELDS.
011100     MOVE PL-BYTE(2)               TO CF-BYTE1.
011200     DIVIDE CF-BYTE1 BY 128 GIVING UO-ON-DEMAND-FLAG
011300             REMAINDER CF-REMAINDER.
011400     DIVIDE CF-REMAINDER BY 64 GIVING UO-PERIODIC-FLAG
011500             REMAINDER CF-REMAINDER.
011600     DIVIDE CF-REMAINDER BY 4 GIVING UO-TRACKING-MODE-CODE
011700             REMAINDER UO-SOS-FLAG.
011800     PERFORM 2011-NAME-TRACKING-MODE THRU 2011-EXIT.
011900 2010-EXIT.
012000     EXIT.
012100*****************************************************************
012200* 2011-NAME-TRACKING-MODE - TRACKING-MODE-CODE to name, per      *
012300* the table shared with ZBDG007's mode-code mapping.             *
012400*****************************************************************
012500 2011-NAME-TRACKING-MODE.
012600     IF  UO-TRACKING-MODE-CODE EQUAL 0
012700         MOVE 'OFF'                TO UO-TRACKING-MODE-NAME
012800     ELSE
012900     IF  UO-TRACKING-MODE-CODE EQUAL 1
013000         MOVE 'STANDBY'             TO UO-TRACKING-MODE-NAME
013100     ELSE
013200     IF  UO-TRACKING-MODE-CODE EQUAL 2
013300         MOVE 'MOTION_TRACKING'     TO UO-TRACKING-MODE-NAME
013400     ELSE
013500     IF  UO-TRACKING-MODE-CODE EQUAL 3
013600         MOVE 'PERMANENT_TRACKING'  TO UO-TRACKING-MODE-NAME
013700     ELSE
013800     IF  UO-TRACKING-MODE-CODE EQUAL 4
013900         MOVE 'START_END_TRACKING'  TO UO-TRACKING-MODE-NAME
014000     ELSE
014100     IF  UO-TRACKING-MODE-CODE EQUAL 5
014200         MOVE 'ACTIVITY_TRACKING'   TO UO-TRACKING-MODE-NAME
014300     ELSE
014400     IF  UO-TRACKING-MODE-CODE EQUAL 6
014500         MOVE 'SOS_MODE'            TO UO-TRACKING-MODE-NAME
014600     ELSE
014700         MOVE 'UNKNOWN'             TO UO-TRACKING-MODE-NAME.
014800 2011-EXIT.
014900     EXIT.
015000*****************************************************************
015100* 2020-EXTRACT-BATTERY-LEVEL - byte 2 (PL-BYTE(3)): bits0-6      *
015200* BATTERY-LEVEL-PCT, bit7 BATTERY-STATUS-FLAG.  Not range-       *
015300* clamped; whatever bits are present are taken as-is.            *
015400*****************************************************************
015500 2020-EXTRACT-BATTERY-LEVEL.
015600     MOVE PL-BYTE(3)               TO CF-BYTE2.
015700     DIVIDE CF-BYTE2 BY 128 GIVING UO-BATTERY-STATUS-FLAG
015800             REMAINDER UO-BATTERY-LEVEL-PCT.
015900     IF  UO-BATTERY-STATUS-FLAG EQUAL 1
016000         MOVE 'CRITICAL'            TO UO-BATTERY-STATUS-NAME
016100     ELSE
016200         MOVE 'OPERATING'           TO UO-BATTERY-STATUS-NAME.
016300 2020-EXIT.
016400     EXIT.
016500*****************************************************************
016600* 2030-EXTRACT-BATTERY-VOLTAGE - bytes 3-4 (PL-BYTE(4),          *
016700* PL-BYTE(5)), big-endian unsigned 16-bit, scaled by 0.01.       *
016800* Gated on payload length >= 5 by the caller.  This is           *
016900* deliberately NOT the same gate as byte 3's own length-4        *
017000* test below.                                                    *
017100*****************************************************************
017200 2030-EXTRACT-BATTERY-VOLTAGE.
017300     MOVE PL-BYTE(4)               TO WS-BYTE-CONV.
017400     MOVE WS-BYTE-CONV-X(2:1)      TO WS-RAW-PAIR-HI.
017500     MOVE PL-BYTE(5)               TO WS-BYTE-CONV.
017600     MOVE WS-BYTE-CONV-X(2:1)      TO WS-RAW-PAIR-LO.
017700     COMPUTE UO-BATTERY-VOLTAGE ROUNDED =
017800             WS-RAW-PAIR-NUM * 0.01.
017900     MOVE 'Y'                      TO UO-BATTERY-VOLTAGE-PRESENT.
018000 2030-EXIT.
018100     EXIT.
018200*****************************************************************
018300* 2040-EXTRACT-MOTION-APP-STATE - byte 3 (PL-BYTE(4)): bits0-1   *
018400* DYNAMIC-MOTION-STATE-CODE, bits2-7 APP-STATE.                  *
018500*****************************************************************
018600 2040-EXTRACT-MOTION-APP-STATE.
018700     MOVE PL-BYTE(4)               TO CF-BYTE1.
018800     DIVIDE CF-BYTE1 BY 4 GIVING UO-APP-STATE
018900             REMAINDER UO-DYN-MOTION-CODE.
019000     IF  UO-DYN-MOTION-CODE EQUAL 0
019100         MOVE 'STATIC'              TO UO-DYN-MOTION-NAME
019200     ELSE
019300     IF  UO-DYN-MOTION-CODE EQUAL 1
019400         MOVE 'START_MOVING'        TO UO-DYN-MOTION-NAME
019500     ELSE
019600     IF  UO-DYN-MOTION-CODE EQUAL 2
019700         MOVE 'MOVING'              TO UO-DYN-MOTION-NAME
019800     ELSE
019900         MOVE 'START_STATIC'        TO UO-DYN-MOTION-NAME.
020000 2040-EXIT.
020100     EXIT.
020200******************************************************************
020300* Shared hex and error/warning logging paragraphs.  The data      *
020400* fields they operate on are COPYd into WORKING-STORAGE above;    *
020500* COBOL will not let a WORKING-STORAGE COPY member carry these    *
020600* PROCEDURE DIVISION paragraphs, so they are COPYd again here.    *
020700******************************************************************
020800 COPY ZBDGHXP.
020900 COPY ZBDGERP.
