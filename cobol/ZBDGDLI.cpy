000100*****************************************************************
000200* ZBDGDLI - DOWNLINK-IN-RECORD, one operator command request     *
000300* per card.  DI-MODE is matched case-insensitively against the   *
000400* same tracking-mode table the uplink side uses for              *
000500* UL-COMMON-FIELDS TRACKING-MODE-CODE.  Record width matches the *
000600* DOWNLINK-IN-FILE FD RECORD CONTAINS clause in ZBDG007 - widen  *
000700* both together if a field here ever grows.                      *
000800*                                                                *
000900* Date       UserID    Description                               *
001000* ---------- --------  ----------------------------------------  *
001100* 1996-11-04 RJF       Original - REQUEST_CONFIG/SET_MODE/       *
001200*                      POSITION_ON_DEMAND downlink layout,       *
001300*                      REQ 96-0601.                              *
001400* 1998-02-20 DAO       DI-PARAMETER-ID/DI-PARAMETER-VALUE added  *
001500*                      for SET_PARAM, REQ 98-0044.               *
001600* 1999-01-22 TLK       Y2K review - no date fields in this       *
001700*                      record, no change required.               *
001800* 2003-09-05 RJF       DI-DEBUG-COMMAND-HEX added for the DEBUG  *
001900*                      downlink, REQ 03-1256.                    *
002000* 2003-09-19 RJF       Split out of ZBDGDLC so ZBDG007 could     *
002100*                      read it as its own FD instead of a        *
002200* LINKAGE parameter, REQ 03-1264.                                *
002300*****************************************************************
002400 01  DOWNLINK-IN-RECORD.
002500     02  DI-MESSAGE-TYPE        PIC  X(18) VALUE SPACES.
002600     02  DI-MODE                PIC  X(20) VALUE SPACES.
002700     02  DI-DEBUG-COMMAND-HEX   PIC  X(60) VALUE SPACES.
002800     02  DI-PARAMETER-ID        PIC  9(03) VALUE ZEROES.
002900     02  DI-PARAMETER-VALUE     PIC  9(05) VALUE ZEROES.
003000     02  DI-FPORT               PIC  9(03) VALUE ZEROES.
003100     02  FILLER                 PIC  X(41) VALUE SPACES.
