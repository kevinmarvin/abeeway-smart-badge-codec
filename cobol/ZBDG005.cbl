000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG005.
000300 AUTHOR. D. OKAFOR.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1993-02-10.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                *
001000* ZBDG - Smart Badge uplink codec                                *
001100*                                                                *
001200* Called by ZBDG002 for EVENT messages - a single mapped         *
001300* event-type byte plus whatever trailing bytes the device        *
001400* attached, carried forward untouched as hex since this shop     *
001500* has no reliable per-event-type field layout to parse byte      *
001600* data against.                                                  *
001700*                                                                *
001800* Date       UserID   Description                                *
001900* ---------- -------- -----------------------------------------  *ZBDG005 
002000* 1993-02-10 DAO      Original - button and motion events for    *ZBDG005 
002100*                     the forklift beacon tag, REQ 93-0091.      *ZBDG005 
002200* 1996-06-19 RJF      Geofence/proximity event codes added,      *ZBDG005 
002300*                     REQ 96-0332.                               *ZBDG005 
002400* 1999-01-14 TLK      Y2K review of this module - no date        *ZBDG005 
002500*                     fields present, no change required.        *ZBDG005 
002600* 2003-07-02 RJF      BLE connect/disconnect and battery-low/    *ZBDG005 
002700*                     critical event codes added for the badge   *ZBDG005 
002800*                     hardware, REQ 03-1221.                     *ZBDG005 
002900*****************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0 IS ZBDG-TRACE-SWITCH
003500         ON  STATUS IS ZBDG-TRACE-ON
003600         OFF STATUS IS ZBDG-TRACE-OFF.
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900*****************************************************************
004000* Byte/halfword/fullword reconstruction work area (see ZBDG003   *
004100* for the REDEFINES technique).  This program only needs the     *
004200* single-byte view, but keeps the shared shape of the other      *
004300* decoders' work area.                                           *
004400*****************************************************************
004500 01  WS-BINARY-WORK.
004600     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
004700     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
004800                                PIC X(02).
004900     02  WS-RAW-PAIR.
005000         03  WS-RAW-PAIR-HI     PIC X(01).
005100         03  WS-RAW-PAIR-LO     PIC X(01).
005200     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
005300                                PIC 9(04) COMP.
005400     02  WS-RAW-QUAD.
005500         03  WS-RAW-QUAD-B1     PIC X(01).
005600         03  WS-RAW-QUAD-B2     PIC X(01).
005700         03  WS-RAW-QUAD-B3     PIC X(01).
005800         03  WS-RAW-QUAD-B4     PIC X(01).
005900     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
006000                                PIC S9(09) COMP.
006050     02  FILLER                 PIC X(05) VALUE SPACES.
006100*****************************************************************
006200* Local work fields.                                             *
006300*****************************************************************
006400 01  ED-WORK-FIELDS.
006500     02  ED-EVENT-BYTE          PIC 9(03) COMP VALUE ZEROES.
006600     02  ED-DATA-INDEX          PIC 9(02) COMP VALUE ZEROES.
006700     02  ED-DATA-SUBSCRIPT      PIC 9(02) COMP VALUE ZEROES.
006800     02  ED-HEX-POS             PIC 9(02) COMP VALUE ZEROES.
006850     02  FILLER                 PIC X(05) VALUE SPACES.
006900 COPY ZBDGHEX.
007000 COPY ZBDGERR.
007100 LINKAGE SECTION.
007200 COPY ZBDGPAY.
007300 COPY ZBDGOUT.
007400 PROCEDURE DIVISION USING PL-RECORD UO-RECORD.
007500 4000-DECODE-EVENT.
007600     MOVE 'ZBDG005'                TO EM-PROGRAM.
007700     IF  PL-LENGTH GREATER THAN OR EQUAL 2
007800         PERFORM 4010-NAME-EVENT-TYPE THRU 4010-EXIT
007900         IF  PL-LENGTH GREATER THAN 2
008000             PERFORM 4020-BUILD-EVENT-DATA-HEX THRU 4020-EXIT.
008100     GOBACK.
008200*****************************************************************
008300* 4010-NAME-EVENT-TYPE - byte 1, EVENT-TYPE-CODE code table.     *
008400*****************************************************************
008500 4010-NAME-EVENT-TYPE.
008600     MOVE PL-BYTE(2)                TO ED-EVENT-BYTE
008700                                        UO-EVENT-TYPE-CODE.
008800     IF  ED-EVENT-BYTE EQUAL 1
008900         MOVE 'BUTTON_PRESS'         TO UO-EVENT-TYPE-NAME
009000     ELSE
009100     IF  ED-EVENT-BYTE EQUAL 2
009200         MOVE 'BUTTON_DOUBLE_PRESS'  TO UO-EVENT-TYPE-NAME
009300     ELSE
009400     IF  ED-EVENT-BYTE EQUAL 3
009500         MOVE 'BUTTON_LONG_PRESS'    TO UO-EVENT-TYPE-NAME
009600     ELSE
009700     IF  ED-EVENT-BYTE EQUAL 4
009800         MOVE 'SOS_PRESS'            TO UO-EVENT-TYPE-NAME
009900     ELSE
010000     IF  ED-EVENT-BYTE EQUAL 5
010100         MOVE 'MOTION_START'         TO UO-EVENT-TYPE-NAME
010200     ELSE
010300     IF  ED-EVENT-BYTE EQUAL 6
010400         MOVE 'MOTION_END'           TO UO-EVENT-TYPE-NAME
010500     ELSE
010600     IF  ED-EVENT-BYTE EQUAL 7
010700         MOVE 'SHOCK_DETECTION'      TO UO-EVENT-TYPE-NAME
010800     ELSE
010900     IF  ED-EVENT-BYTE EQUAL 8
011000         MOVE 'TEMPERATURE_ALERT'    TO UO-EVENT-TYPE-NAME
011100     ELSE
011200     IF  ED-EVENT-BYTE EQUAL 9
011300         MOVE 'GEOFENCE_ENTER'       TO UO-EVENT-TYPE-NAME
011400     ELSE
011500     IF  ED-EVENT-BYTE EQUAL 10
011600         MOVE 'GEOFENCE_EXIT'        TO UO-EVENT-TYPE-NAME
011700     ELSE
011800     IF  ED-EVENT-BYTE EQUAL 11
011900         MOVE 'PROXIMITY_ENTER'      TO UO-EVENT-TYPE-NAME
012000     ELSE
012100     IF  ED-EVENT-BYTE EQUAL 12
012200         MOVE 'PROXIMITY_EXIT'       TO UO-EVENT-TYPE-NAME
012300     ELSE
012400     IF  ED-EVENT-BYTE EQUAL 13
012500         MOVE 'BLE_CONNECTION'       TO UO-EVENT-TYPE-NAME
012600     ELSE
012700     IF  ED-EVENT-BYTE EQUAL 14
012800         MOVE 'BLE_DISCONNECTION'    TO UO-EVENT-TYPE-NAME
012900     ELSE
013000     IF  ED-EVENT-BYTE EQUAL 15
013100         MOVE 'BATTERY_LOW'          TO UO-EVENT-TYPE-NAME
013200     ELSE
013300     IF  ED-EVENT-BYTE EQUAL 16
013400         MOVE 'BATTERY_CRITICAL'     TO UO-EVENT-TYPE-NAME
013500     ELSE
013600         MOVE 'UNKNOWN'              TO UO-EVENT-TYPE-NAME.
013700 4010-EXIT.
013800     EXIT.
013900*****************************************************************
014000* 4020-BUILD-EVENT-DATA-HEX - bytes from index 2 onward,         *
014100* rendered as uppercase hex.                                     *
014200*****************************************************************
014300 4020-BUILD-EVENT-DATA-HEX.
014400     MOVE SPACES                    TO UO-EVENT-DATA-HEX.
014500     MOVE 3                         TO ED-DATA-SUBSCRIPT.
014600     MOVE 1                         TO ED-HEX-POS.
014700     PERFORM 4030-ENCODE-ONE-DATA-BYTE THRU 4030-EXIT
014800             UNTIL ED-DATA-SUBSCRIPT GREATER PL-LENGTH.
014900 4020-EXIT.
015000     EXIT.
015100*****************************************************************
015200* 4030-ENCODE-ONE-DATA-BYTE.                                     *
015300*****************************************************************
015400 4030-ENCODE-ONE-DATA-BYTE.
015500     MOVE PL-BYTE(ED-DATA-SUBSCRIPT) TO HX-IN-BYTE.
015600     PERFORM 8100-HEX-ENCODE-BYTE    THRU 8100-EXIT.
015700     MOVE HX-OUT-PAIR TO UO-EVENT-DATA-HEX(ED-HEX-POS:2).
015800     ADD 2 TO ED-HEX-POS.
015900     ADD 1 TO ED-DATA-SUBSCRIPT.
016000 4030-EXIT.
016100     EXIT.
016200******************************************************************
016300* Shared hex and error/warning logging paragraphs.  The data      *
016400* fields they operate on are COPYd into WORKING-STORAGE above;    *
016500* COBOL will not let a WORKING-STORAGE COPY member carry these    *
016600* PROCEDURE DIVISION paragraphs, so they are COPYd again here.    *
016700******************************************************************
016800 COPY ZBDGHXP.
016900 COPY ZBDGERP.
