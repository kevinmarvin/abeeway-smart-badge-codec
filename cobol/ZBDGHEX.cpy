000100******************************************************************
000200* ZBDGHEX - shared hex-digit table and hex encode/decode work    *
000300* fields.  The HEX-ENCODE-BYTE/HEX-DECODE-PAIR paragraphs that   *
000400* operate on these fields live in ZBDGHXP, COPYd into the        *
000500* PROCEDURE DIVISION of each calling program - a WORKING-STORAGE *
000600* COPY member cannot carry PROCEDURE DIVISION text.              *
000700*                                                                *
000800* Date       UserID    Description                               *
000900* ---------- --------  ----------------------------------------  *
001000* 1987-04-06 RJF       Original - badge codec project kickoff.   *
001100* 1991-09-18 RJF       Added HEX-DECODE-PAIR work fields for     *
001200* config loader.                                                 *
001300* 1998-11-30 TLK       Y2K review - no date fields in this copy, *
001400* no change required.                                            *
001500* 2003-08-14 RJF       Moved the HEX-ENCODE-BYTE/HEX-DECODE-PAIR *
001600*                      paragraphs out to ZBDGHXP, REQ 03-1187.   *
001700******************************************************************
001800 01  HEX-DIGIT-AREA.
001850     02  HEX-DIGIT-TABLE    PIC  X(16) VALUE
001900         '0123456789ABCDEF'.
001950     02  FILLER             PIC  X(04) VALUE SPACES.
002000 01  HEX-WORK-FIELDS.
002100     02  HX-IN-BYTE         PIC  9(03) COMP.
002200     02  HX-OUT-PAIR        PIC  X(02).
002300     02  HX-IN-PAIR         PIC  X(02).
002400     02  HX-OUT-BYTE        PIC  9(03) COMP.
002500     02  HW-HIGH-NIBBLE     PIC  9(02) COMP.
002600     02  HW-LOW-NIBBLE      PIC  9(02) COMP.
002700     02  HW-CHAR-INDEX      PIC  9(02) COMP.
002800     02  HW-HIGH-CHAR       PIC  X(01).
002900     02  HW-LOW-CHAR        PIC  X(01).
003000     02  HW-PAIR-VALID      PIC  X(01).
003100     02  HW-NIBBLE-FOUND    PIC  X(01).
003200     02  FILLER             PIC  X(05) VALUE SPACES.
