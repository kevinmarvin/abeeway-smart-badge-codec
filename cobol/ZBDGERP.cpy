000100******************************************************************
000200* ZBDGERP - error/warning logging paragraphs shared by every     *
000300* ZBDG0xx program.  Operates on the EM-WORK-AREA/DG-TRACE-LINE   *
000400* data in ZBDGERR and the UO-ERROR-TABLE/UO-WARNING-TABLE in     *
000500* ZBDGOUT - COPY ZBDGERR in WORKING-STORAGE before COPYing this  *
000600* member into the PROCEDURE DIVISION.                            *
000700*                                                                *
000800* Date       UserID    Description                               *
000900* ---------- --------  ----------------------------------------  *
001000* 1987-04-06 RJF       Original - badge codec project kickoff.   *
001100* 1998-11-30 TLK       Y2K review - no date fields touched,      *
001200* no change required.                                            *
001300* 2003-08-14 RJF       Split out of ZBDGERR so the data fields   *
001400*                      can be COPYd into WORKING-STORAGE without *
001500*                      pulling PROCEDURE DIVISION text with      *
001600* them, REQ 03-1187.                                             *
001700******************************************************************
001800******************************************************************
001900* 9997-APPEND-ERROR - add EM-TEXT to the output record's error   *
002000* list.  Entries past the fifth are dropped (the trace line is   *
002100* still written so nothing is lost silently from the log).       *
002200******************************************************************
002300 9997-APPEND-ERROR.
002400     PERFORM 9999-WRITE-TRACE      THRU 9999-EXIT.
002500     IF  UO-ERROR-COUNT LESS THAN 5
002600         ADD 1                  TO UO-ERROR-COUNT
002700         MOVE EM-TEXT            TO
002800                 UO-ERROR-MESSAGE(UO-ERROR-COUNT).
002900 9997-EXIT.
003000     EXIT.
003100******************************************************************
003200* 9998-APPEND-WARNING - add EM-TEXT to the output record's       *
003300* warning list.  Same 5-entry bound as 9997-APPEND-ERROR.        *
003400******************************************************************
003500 9998-APPEND-WARNING.
003600     PERFORM 9999-WRITE-TRACE      THRU 9999-EXIT.
003700     IF  UO-WARNING-COUNT LESS THAN 5
003800         ADD 1                  TO UO-WARNING-COUNT
003900         MOVE EM-TEXT            TO
004000                 UO-WARNING-MESSAGE(UO-WARNING-COUNT).
004100 9998-EXIT.
004200     EXIT.
004300******************************************************************
004400* 9999-WRITE-TRACE - DISPLAY the message to SYSOUT for the       *
004500* run's diagnostic trace line, written only when the field       *
004600* service UPSI-0 trace switch is turned on at JCL EXEC time.     *
004700******************************************************************
004800 9999-WRITE-TRACE.
004900     MOVE EM-PROGRAM            TO DG-PROGRAM.
005000     MOVE EM-TEXT               TO DG-TEXT.
005100     DISPLAY DG-TRACE-LINE.
005200 9999-EXIT.
005300     EXIT.
