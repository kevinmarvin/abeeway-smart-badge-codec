000100******************************************************************
000200* ZBDGHXP - hex encode/decode paragraphs shared by every ZBDG0xx *
000300* program.  Operates on the HEX-DIGIT-TABLE/HEX-WORK-FIELDS      *
000400* data in ZBDGHEX - COPY ZBDGHEX in WORKING-STORAGE before       *
000500* COPYing this member into the PROCEDURE DIVISION.               *
000600*                                                                *
000700* Date       UserID    Description                               *
000800* ---------- --------  ----------------------------------------  *
000900* 1987-04-06 RJF       Original - badge codec project kickoff.   *
001000* 1991-09-18 RJF       Added HEX-DECODE-PAIR for config loader.  *
001100* 1998-11-30 TLK       Y2K review - no date fields touched,      *
001200* no change required.                                            *
001300* 2003-08-14 RJF       Split out of ZBDGHEX so the data fields   *
001400*                      can be COPYd into WORKING-STORAGE without *
001500*                      pulling PROCEDURE DIVISION text with      *
001600* them, REQ 03-1187.                                             *
001700******************************************************************
001800******************************************************************
001900* HEX-ENCODE-BYTE - render HX-IN-BYTE (0-255) as two uppercase   *
002000* hex digits in HX-OUT-PAIR.                                     *
002100******************************************************************
002200 8100-HEX-ENCODE-BYTE.
002300     DIVIDE HX-IN-BYTE BY 16 GIVING HW-HIGH-NIBBLE
002400             REMAINDER HW-LOW-NIBBLE.
002500     ADD 1 TO HW-HIGH-NIBBLE GIVING HW-CHAR-INDEX.
002600     MOVE HEX-DIGIT-TABLE(HW-CHAR-INDEX:1) TO HX-OUT-PAIR(1:1).
002700     ADD 1 TO HW-LOW-NIBBLE GIVING HW-CHAR-INDEX.
002800     MOVE HEX-DIGIT-TABLE(HW-CHAR-INDEX:1) TO HX-OUT-PAIR(2:1).
002900 8100-EXIT.
003000     EXIT.
003100******************************************************************
003200* HEX-DECODE-PAIR - convert the two hex characters in HX-IN-PAIR *
003300* back to an unsigned byte value in HX-OUT-BYTE.  Sets           *
003400* HW-PAIR-VALID to 'N' (and HX-OUT-BYTE to zero) if either       *
003500* character is not a valid hex digit.                            *
003600******************************************************************
003700 8200-HEX-DECODE-PAIR.
003800     MOVE 'Y'                   TO HW-PAIR-VALID.
003900     MOVE ZERO                  TO HX-OUT-BYTE.
004000     MOVE HX-IN-PAIR(1:1)       TO HW-HIGH-CHAR.
004100     MOVE HX-IN-PAIR(2:1)       TO HW-LOW-CHAR.
004200     MOVE ZERO                  TO HW-HIGH-NIBBLE.
004300     MOVE 'N'                   TO HW-NIBBLE-FOUND.
004400     MOVE 1                     TO HW-CHAR-INDEX.
004500     PERFORM 8210-FIND-HIGH-NIBBLE THRU 8210-EXIT
004600             UNTIL HW-CHAR-INDEX GREATER 16
004700             OR    HW-NIBBLE-FOUND EQUAL 'Y'.
004800     IF  HW-NIBBLE-FOUND NOT EQUAL 'Y'
004900         MOVE 'N'                TO HW-PAIR-VALID.
005000     MOVE ZERO                  TO HW-LOW-NIBBLE.
005100     MOVE 'N'                   TO HW-NIBBLE-FOUND.
005200     MOVE 1                     TO HW-CHAR-INDEX.
005300     PERFORM 8220-FIND-LOW-NIBBLE THRU 8220-EXIT
005400             UNTIL HW-CHAR-INDEX GREATER 16
005500             OR    HW-NIBBLE-FOUND EQUAL 'Y'.
005600     IF  HW-NIBBLE-FOUND NOT EQUAL 'Y'
005700         MOVE 'N'                TO HW-PAIR-VALID.
005800     IF  HW-PAIR-VALID EQUAL 'Y'
005900         COMPUTE HX-OUT-BYTE = (HW-HIGH-NIBBLE * 16) +
006000                 HW-LOW-NIBBLE.
006100 8200-EXIT.
006200     EXIT.
006300******************************************************************
006400* 8210-FIND-HIGH-NIBBLE - one table-probe step of the search for *
006500* HW-HIGH-CHAR in HEX-DIGIT-TABLE; advances HW-CHAR-INDEX.       *
006600******************************************************************
006700 8210-FIND-HIGH-NIBBLE.
006800     IF  HEX-DIGIT-TABLE(HW-CHAR-INDEX:1) EQUAL HW-HIGH-CHAR
006900         COMPUTE HW-HIGH-NIBBLE = HW-CHAR-INDEX - 1
007000         MOVE 'Y'                TO HW-NIBBLE-FOUND
007100     ELSE
007200         ADD 1                   TO HW-CHAR-INDEX.
007300 8210-EXIT.
007400     EXIT.
007500******************************************************************
007600* 8220-FIND-LOW-NIBBLE - one table-probe step of the search for  *
007700* HW-LOW-CHAR in HEX-DIGIT-TABLE; advances HW-CHAR-INDEX.        *
007800******************************************************************
007900 8220-FIND-LOW-NIBBLE.
008000     IF  HEX-DIGIT-TABLE(HW-CHAR-INDEX:1) EQUAL HW-LOW-CHAR
008100         COMPUTE HW-LOW-NIBBLE = HW-CHAR-INDEX - 1
008200         MOVE 'Y'                TO HW-NIBBLE-FOUND
008300     ELSE
008400         ADD 1                   TO HW-CHAR-INDEX.
008500 8220-EXIT.
008600     EXIT.
