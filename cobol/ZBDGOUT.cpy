000100*****************************************************************
000200* ZBDG UPLINK-OUT record definition.                             *
000300*                                                                *
000400* One flattened decoded-uplink record: every field named in      *
000500* every field this codec decodes, header through configuration   *
000600* in this one 01-level so ZBDG002 can write it to UPLINK-OUT     *
000700* regardless of which message type produced it.  Fields the      *
000800* current message type does not populate keep their "not         *
000900* present" sentinel - numeric 9999..., PRESENT-flag fields 'N',  *
001000* alpha fields spaces.                                           *
001100*****************************************************************
001200 01  UO-RECORD.
001300     02  UO-MESSAGE-TYPE-CODE   PIC  9(02) VALUE 99.
001310         88  UO-TYPE-IS-POSITION         VALUE 0.
001320         88  UO-TYPE-IS-EXT-POSITION     VALUE 1.
001330         88  UO-TYPE-IS-HEARTBEAT        VALUE 2.
001340         88  UO-TYPE-IS-ENERGY-STATUS    VALUE 3.
001350         88  UO-TYPE-IS-HEALTH-STATUS    VALUE 4.
001360         88  UO-TYPE-IS-SHUTDOWN         VALUE 5.
001370         88  UO-TYPE-IS-FRAME-PENDING    VALUE 6.
001380         88  UO-TYPE-IS-DEBUG            VALUE 7.
001390         88  UO-TYPE-IS-ACTIVITY-STATUS  VALUE 8.
001400     02  UO-MESSAGE-TYPE-NAME   PIC  X(24) VALUE SPACES.
001500     02  UO-ACK-TOKEN           PIC  9(02) VALUE 99.
001600     02  UO-COMMON-FIELDS.
001700         05  UO-ON-DEMAND-FLAG      PIC 9(01) VALUE 9.
001710             88  UO-ON-DEMAND-YES        VALUE 1.
001720             88  UO-ON-DEMAND-NO         VALUE 0.
001800         05  UO-PERIODIC-FLAG       PIC 9(01) VALUE 9.
001810             88  UO-PERIODIC-YES         VALUE 1.
001820             88  UO-PERIODIC-NO          VALUE 0.
001900         05  UO-TRACKING-MODE-CODE  PIC 9(02) VALUE 99.
002000         05  UO-TRACKING-MODE-NAME  PIC X(20) VALUE SPACES.
002100         05  UO-SOS-FLAG            PIC 9(01) VALUE 9.
002110             88  UO-SOS-ACTIVE           VALUE 1.
002120             88  UO-SOS-NOT-ACTIVE       VALUE 0.
002200         05  UO-BATTERY-LEVEL-PCT   PIC 9(03) VALUE 999.
002300         05  UO-BATTERY-STATUS-FLAG PIC 9(01) VALUE 9.
002400         05  UO-BATTERY-STATUS-NAME PIC X(09) VALUE SPACES.
002500         05  UO-BATTERY-VOLTAGE     PIC 9(03)V9(02) VALUE 999.99.
002600         05  UO-BATTERY-VOLTAGE-PRESENT
002700                                    PIC X(01) VALUE 'N'.
002800         05  UO-DYN-MOTION-CODE     PIC 9(01) VALUE 9.
002900         05  UO-DYN-MOTION-NAME     PIC X(14) VALUE SPACES.
003000         05  UO-APP-STATE           PIC 9(02) VALUE 99.
003100     02  UO-TEMPERATURE.
003200         05  UO-TEMP-RAW            PIC 9(03) VALUE 999.
003300         05  UO-TEMPERATURE-C       PIC S9(03)V9(01) VALUE 999.9.
003400         05  UO-TEMPERATURE-PRESENT PIC X(01) VALUE 'N'.
003500     02  UO-POSITION.
003600         05  UO-POS-SUBTYPE-CODE    PIC 9(02) VALUE 99.
003700         05  UO-POS-SUBTYPE-NAME    PIC X(26) VALUE SPACES.
003800         05  UO-POS-AGE             PIC 9(02) VALUE 99.
003900         05  UO-POS-AGE-PRESENT     PIC X(01) VALUE 'N'.
004000         05  UO-LONGITUDE           PIC S9(03)V9(07)
004100                                    VALUE 999.9999999.
004200         05  UO-LONGITUDE-PRESENT   PIC X(01) VALUE 'N'.
004300         05  UO-LATITUDE            PIC S9(02)V9(07)
004400                                    VALUE 99.9999999.
004500         05  UO-LATITUDE-PRESENT    PIC X(01) VALUE 'N'.
004600         05  UO-GPS-TIMEOUT-CODE    PIC 9(01) VALUE 9.
004700         05  UO-GPS-TIMEOUT-NAME    PIC X(16) VALUE SPACES.
004800         05  UO-BLE-FAIL-CODE       PIC 9(01) VALUE 9.
004900         05  UO-BLE-FAIL-NAME       PIC X(24) VALUE SPACES.
005000         05  UO-WIFI-FAIL-CODE      PIC 9(03) VALUE 999.
005100         05  UO-WIFI-FAIL-PRESENT   PIC X(01) VALUE 'N'.
005200     02  UO-WIFI-AP-COUNT           PIC 9(02) VALUE ZEROES.
005300     02  UO-WIFI-AP-TABLE.
005400         05  UO-WIFI-AP OCCURS 8 TIMES.
005500             10  UO-AP-MAC-ADDRESS  PIC X(17) VALUE SPACES.
005600             10  UO-AP-RSSI         PIC S9(03) VALUE ZEROES.
005700             10  UO-AP-ENCRYPTED-FLAG
005800                                    PIC 9(01) VALUE 9.
005900     02  UO-BLE-BEACON-COUNT        PIC 9(02) VALUE ZEROES.
006000     02  UO-BLE-BEACON-TABLE.
006100         05  UO-BLE-BEACON OCCURS 8 TIMES.
006200             10  UO-BEACON-MAC-ADDRESS
006300                                    PIC X(17) VALUE SPACES.
006400             10  UO-BEACON-RSSI     PIC S9(03) VALUE ZEROES.
006500     02  UO-EVENT.
006600         05  UO-EVENT-TYPE-CODE     PIC 9(03) VALUE 999.
006700         05  UO-EVENT-TYPE-NAME     PIC X(20) VALUE SPACES.
006800         05  UO-EVENT-DATA-HEX      PIC X(60) VALUE SPACES.
006900     02  UO-ENERGY-LEVEL            PIC 9(03) VALUE 999.
007000     02  UO-ENERGY-PRESENT          PIC X(01) VALUE 'N'.
007100     02  UO-STEP-COUNT              PIC 9(05) VALUE 99999.
007200     02  UO-STEP-COUNT-PRESENT      PIC X(01) VALUE 'N'.
007300     02  UO-DEBUG-DATA-HEX          PIC X(62) VALUE SPACES.
007400     02  UO-CONFIG-PARAM-COUNT      PIC 9(02) VALUE ZEROES.
007500     02  UO-CONFIG-PARAM-TABLE.
007600         05  UO-CONFIG-PARAM OCCURS 16 TIMES.
007700             10  UO-CFG-NAME        PIC X(12) VALUE SPACES.
007800             10  UO-CFG-VALUE-TYPE  PIC X(01) VALUE SPACES.
007900             10  UO-CFG-VALUE-NUM   PIC S9(07)V9(03)
008000                                    VALUE ZEROES.
008100             10  UO-CFG-VALUE-STR   PIC X(12) VALUE SPACES.
008200     02  UO-ERROR-COUNT             PIC 9(02) VALUE ZEROES.
008300     02  UO-ERROR-TABLE.
008400         05  UO-ERROR-MESSAGE OCCURS 5 TIMES
008500                                    PIC X(40) VALUE SPACES.
008600     02  UO-WARNING-COUNT           PIC 9(02) VALUE ZEROES.
008700     02  UO-WARNING-TABLE.
008800         05  UO-WARNING-MESSAGE OCCURS 5 TIMES
008900                                    PIC X(40) VALUE SPACES.
009000     02  FILLER                     PIC X(80) VALUE SPACES.
