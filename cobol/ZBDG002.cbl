000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZBDG002.
000300 AUTHOR. R. FRERKING AND D. OKAFOR.
000400 INSTALLATION. FIELD SERVICE DIVISION.
000500 DATE-WRITTEN. 1988-11-09.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*****************************************************************
000900*                                                                        *
001000* ZBDG - Smart Badge uplink codec                                        *
001100*                                                                        *
001200* Batch main line.  Reads one raw                                        *
001300* per pass (fPort, timestamp, hex payload), classifies the               *
001400* message by the high nibble of byte 0, dispatches to the                *
001500* matching decoder subprogram, decodes the single-field                  *
001600* message types in line, and writes one flattened decoded                *
001700* record to UPLINK-OUT.  There is no carry between records -             *
001800* each pass stands alone except for the parameter dictionary             *
001900* ZBDG006 loads once and keeps for the life of the run.                  *
002000*                                                                        *
002100*                                                                        *
002200* Date       UserID   Description                                        *
002300* ---------- -------- -----------------------------------------  *ZBDG002 
002400* 1988-11-09 DAO      Original - forklift beacon tag project,    *ZBDG002 
002500*                     REQ 88-0114.  ZBDG003 common-field and    *ZBDG002 
002600*                     ZBDG004 position dispatch only.            *ZBDG002 
002700* 1990-02-27 DAO      ENERGY_STATUS and HEARTBEAT temperature    *ZBDG002 
002800*                     decoded in line, REQ 90-0041.              *ZBDG002 
002900* 1993-02-10 DAO      EVENT dispatch added to ZBDG005, REQ       *ZBDG002 
003000*                     93-0091.                                   *ZBDG002 
003100* 1995-09-18 TLK      CONFIGURATION dispatch added to ZBDG006,   *ZBDG002 
003200*                     REQ 95-0519.                               *ZBDG002 
003300* 1998-03-04 DAO      ACTIVITY_STATUS step count and DEBUG hex   *ZBDG002 
003400*                     dump decoded in line, REQ 98-0061.         *ZBDG002 
003500* 1999-01-08 TLK      Y2K review of this module - no date        *ZBDG002 
003600*                     fields present, no change required.        *ZBDG002 
003700* 2003-05-30 RJF      Repointed at ZBDGPAY/ZBDGOUT common        *ZBDG002 
003800*                     records and fPort range warning added      *ZBDG002 
003900*                     when the badge line replaced the old       *ZBDG002 
004000*                     forklift beacon hardware, REQ 03-1187.     *ZBDG002 
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 IS ZBDG-TRACE-SWITCH
004700         ON  STATUS IS ZBDG-TRACE-ON
004800         OFF STATUS IS ZBDG-TRACE-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT UPLINK-IN-FILE  ASSIGN TO UPLKIN
005200             ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT UPLINK-OUT-FILE ASSIGN TO UPLKOUT
005400             ORGANIZATION IS LINE SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*****************************************************************
005800* UPLINK-IN - one raw uplink carrier record per call          *
005900* (fPort + timestamp + hex-rendered payload, 32 raw bytes     *
006000* modeled at most).                                           *
006100*****************************************************************
006200 FD  UPLINK-IN-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 88 CHARACTERS.
006500 01  UI-RECORD.
006600     05  UI-FPORT           PIC 9(03).
006700     05  UI-TIMESTAMP       PIC X(20).
006800     05  UI-HEX-PAYLOAD     PIC X(64).
006900     05  FILLER             PIC X(01) VALUE SPACE.
007000*****************************************************************
007100* UPLINK-OUT - one flattened decoded record per input record,    *
007200* The layout lives in ZBDGOUT so every decoder subprogram can    *
007300* subprogram can address the very same fields by CALL USING.     *
007400*****************************************************************
007500 FD  UPLINK-OUT-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 COPY ZBDGOUT.
007800 WORKING-STORAGE SECTION.
007900*****************************************************************
008000* Byte/halfword/fullword reconstruction work area (see ZBDG003   *
008100* for the REDEFINES technique).  Used here for the 16-bit step   *
008200* count extraction on ACTIVITY_STATUS messages.                  *
008300*****************************************************************
008400 01  WS-BINARY-WORK.
008500     02  WS-BYTE-CONV           PIC 9(03) COMP VALUE ZEROES.
008600     02  WS-BYTE-CONV-X REDEFINES WS-BYTE-CONV
008700                                PIC X(02).
008800     02  WS-RAW-PAIR.
008900         03  WS-RAW-PAIR-HI     PIC X(01).
009000         03  WS-RAW-PAIR-LO     PIC X(01).
009100     02  WS-RAW-PAIR-NUM REDEFINES WS-RAW-PAIR
009200                                PIC 9(04) COMP.
009300     02  WS-RAW-QUAD.
009400         03  WS-RAW-QUAD-B1     PIC X(01).
009500         03  WS-RAW-QUAD-B2     PIC X(01).
009600         03  WS-RAW-QUAD-B3     PIC X(01).
009700         03  WS-RAW-QUAD-B4     PIC X(01).
009800     02  WS-RAW-QUAD-NUM REDEFINES WS-RAW-QUAD
009900                                PIC S9(09) COMP.
009950     02  FILLER                 PIC X(05) VALUE SPACES.
010000*****************************************************************
010100* Local work fields.                                             *
010200*****************************************************************
010300 77  WS-EOF-FLAG                PIC X(01) VALUE 'N'.
010350 01  WS-MAIN-WORK-FIELDS.
010500     02  WS-CHAR-POS            PIC 9(02) COMP VALUE ZEROES.
010600     02  WS-BYTE-INDEX          PIC 9(02) COMP VALUE ZEROES.
010700     02  WS-SRC-POS             PIC 9(02) COMP VALUE ZEROES.
010800     02  WS-SUBSCRIPT           PIC 9(02) COMP VALUE ZEROES.
010900     02  WS-HEX-POS             PIC 9(02) COMP VALUE ZEROES.
011000     02  WS-TEMP-BYTE-INDEX     PIC 9(02) COMP VALUE ZEROES.
011100     02  WS-QUOTIENT            PIC 9(03) COMP VALUE ZEROES.
011200     02  FILLER                 PIC X(05) VALUE SPACES.
011300 COPY ZBDGPAY.
011400 COPY ZBDGHEX.
011500 COPY ZBDGERR.
011600 PROCEDURE DIVISION.
011700*****************************************************************
011800* Main process.                                                  *
011900*****************************************************************
012000     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
012100     PERFORM 2000-PROCESS-ONE-RECORD THRU 2000-EXIT
012200             UNTIL WS-EOF-FLAG EQUAL 'Y'.
012300     CLOSE UPLINK-IN-FILE
012400           UPLINK-OUT-FILE.
012500     STOP RUN.
012600*****************************************************************
012700* 1000-INITIALIZE.                                               *
012800*****************************************************************
012900 1000-INITIALIZE.
013000     MOVE 'ZBDG002'                 TO EM-PROGRAM.
013100     MOVE 'N'                       TO WS-EOF-FLAG.
013200     OPEN INPUT  UPLINK-IN-FILE.
013300     OPEN OUTPUT UPLINK-OUT-FILE.
013400     PERFORM 1100-READ-UPLINK       THRU 1100-EXIT.
013500 1000-EXIT.
013600     EXIT.
013700*****************************************************************
013800* 1100-READ-UPLINK.                                              *
013900*****************************************************************
014000 1100-READ-UPLINK.
014100     READ UPLINK-IN-FILE
014200         AT END
014300             MOVE 'Y'               TO WS-EOF-FLAG.
014400 1100-EXIT.
014500     EXIT.
014600*****************************************************************
014700* 2000-PROCESS-ONE-RECORD - decode one uplink record, steps     *
014800* 1 through 6 below.                                            *
014900*****************************************************************
015000 2000-PROCESS-ONE-RECORD.
015100     PERFORM 1900-RESET-OUTPUT-RECORD THRU 1900-EXIT.
015200     PERFORM 2010-BUILD-PAYLOAD-AREA  THRU 2010-EXIT.
015300     IF  PL-LENGTH EQUAL ZEROES
015400         MOVE 'UPLINK PAYLOAD IS EMPTY OR MISSING'
015500                                    TO EM-TEXT
015600         PERFORM 9997-APPEND-ERROR THRU 9997-EXIT
015700     ELSE
015800         PERFORM 2020-CHECK-FPORT         THRU 2020-EXIT
015900         PERFORM 1500-CLASSIFY-MESSAGE-TYPE THRU 1500-EXIT
016000         PERFORM 3000-COMMON-FIELDS-DISPATCH THRU 3000-EXIT
016100         PERFORM 3100-MESSAGE-TYPE-DISPATCH THRU 3100-EXIT.
016200     WRITE UPLINK-OUT-FILE.
016300     PERFORM 1100-READ-UPLINK         THRU 1100-EXIT.
016400 2000-EXIT.
016500     EXIT.
016600*****************************************************************
016700* 1900-RESET-OUTPUT-RECORD - restore every UO-RECORD field to    *
016800* its "not present" sentinel before the next record is decoded;  *
016900* table entries below their count field are left alone since     *
017000* nothing downstream reads past the count.                       *
017100*****************************************************************
017200 1900-RESET-OUTPUT-RECORD.
017300     MOVE 99                       TO UO-MESSAGE-TYPE-CODE
017400                                        UO-ACK-TOKEN.
017500     MOVE SPACES                   TO UO-MESSAGE-TYPE-NAME.
017600     MOVE 9                        TO UO-ON-DEMAND-FLAG
017700                                        UO-PERIODIC-FLAG
017800                                        UO-SOS-FLAG
017900                                        UO-DYN-MOTION-CODE
018000                                        UO-BATTERY-STATUS-FLAG.
018100     MOVE 99                       TO UO-TRACKING-MODE-CODE
018200                                        UO-APP-STATE.
018300     MOVE SPACES                   TO UO-TRACKING-MODE-NAME
018400                                        UO-BATTERY-STATUS-NAME
018500                                        UO-DYN-MOTION-NAME.
018600     MOVE 999                      TO UO-BATTERY-LEVEL-PCT.
018700     MOVE 999.99                   TO UO-BATTERY-VOLTAGE.
018800     MOVE 'N'                      TO UO-BATTERY-VOLTAGE-PRESENT.
018900     MOVE 999                      TO UO-TEMP-RAW.
019000     MOVE 999.9                    TO UO-TEMPERATURE-C.
019100     MOVE 'N'                      TO UO-TEMPERATURE-PRESENT.
019200     MOVE 99                       TO UO-POS-SUBTYPE-CODE
019300                                        UO-POS-AGE.
019400     MOVE SPACES                   TO UO-POS-SUBTYPE-NAME
019500                                        UO-GPS-TIMEOUT-NAME
019600                                        UO-BLE-FAIL-NAME.
019700     MOVE 'N'                      TO UO-POS-AGE-PRESENT
019800                                        UO-LONGITUDE-PRESENT
019900                                        UO-LATITUDE-PRESENT
020000                                        UO-WIFI-FAIL-PRESENT.
020100     MOVE 999.9999999              TO UO-LONGITUDE.
020200     MOVE 99.9999999               TO UO-LATITUDE.
020300     MOVE 9                        TO UO-GPS-TIMEOUT-CODE
020400                                        UO-BLE-FAIL-CODE.
020500     MOVE 999                      TO UO-WIFI-FAIL-CODE.
020600     MOVE ZEROES                   TO UO-WIFI-AP-COUNT
020700                                        UO-BLE-BEACON-COUNT.
020800     MOVE 999                      TO UO-EVENT-TYPE-CODE.
020900     MOVE SPACES                   TO UO-EVENT-TYPE-NAME
021000                                        UO-EVENT-DATA-HEX
021100                                        UO-DEBUG-DATA-HEX.
021200     MOVE 999                      TO UO-ENERGY-LEVEL.
021300     MOVE 'N'                      TO UO-ENERGY-PRESENT.
021400     MOVE 99999                    TO UO-STEP-COUNT.
021500     MOVE 'N'                      TO UO-STEP-COUNT-PRESENT.
021600     MOVE ZEROES                   TO UO-CONFIG-PARAM-COUNT
021700                                        UO-ERROR-COUNT
021800                                        UO-WARNING-COUNT.
021900 1900-EXIT.
022000     EXIT.
022100*****************************************************************
022200* 2010-BUILD-PAYLOAD-AREA - move the carrier fields into         *
022300* PAYLOAD-AREA and explode the hex payload into PL-BYTE-TABLE.   *
022400*****************************************************************
022500 2010-BUILD-PAYLOAD-AREA.
022600     MOVE UI-FPORT                 TO PL-FPORT.
022700     MOVE UI-TIMESTAMP             TO PL-TIMESTAMP.
022800     MOVE UI-HEX-PAYLOAD           TO PL-HEX-PAYLOAD.
022900     MOVE ZEROES                   TO PL-LENGTH
023000                                        PL-MESSAGE-TYPE-CODE
023100                                        PL-ACK-TOKEN
023200                                        PL-DECODE-INDEX
023300                                        PL-GROUP-COUNT.
023400     PERFORM 2011-SCAN-HEX-LENGTH  THRU 2011-EXIT.
023500     IF  PL-LENGTH GREATER THAN ZEROES
023600         PERFORM 2013-EXPLODE-PAYLOAD-BYTES THRU 2013-EXIT.
023700 2010-EXIT.
023800     EXIT.
023900*****************************************************************
024000* 2011-SCAN-HEX-LENGTH - find the hex string's length by         *
024100* scanning to the first trailing space or column 64.             *
024200*****************************************************************
024300 2011-SCAN-HEX-LENGTH.
024400     MOVE 1                        TO WS-CHAR-POS.
024500     PERFORM 2012-SCAN-ONE-CHAR    THRU 2012-EXIT
024600             UNTIL WS-CHAR-POS GREATER 64
024700                OR PL-HEX-PAYLOAD(WS-CHAR-POS:1) EQUAL SPACE.
024800     COMPUTE PL-LENGTH = (WS-CHAR-POS - 1) / 2.
024900 2011-EXIT.
025000     EXIT.
025100 2012-SCAN-ONE-CHAR.
025200     ADD 1                         TO WS-CHAR-POS.
025300 2012-EXIT.
025400     EXIT.
025500*****************************************************************
025600* 2013-EXPLODE-PAYLOAD-BYTES - hex-decode PL-LENGTH byte pairs   *
025700* into PL-BYTE-TABLE, one entry per raw payload byte.            *
025800*****************************************************************
025900 2013-EXPLODE-PAYLOAD-BYTES.
026000     MOVE 1                        TO WS-BYTE-INDEX.
026100     PERFORM 2014-DECODE-ONE-BYTE  THRU 2014-EXIT
026200             PL-LENGTH TIMES.
026300 2013-EXIT.
026400     EXIT.
026500 2014-DECODE-ONE-BYTE.
026600     COMPUTE WS-SRC-POS = ((WS-BYTE-INDEX - 1) * 2) + 1.
026700     MOVE PL-HEX-PAYLOAD(WS-SRC-POS:2) TO HX-IN-PAIR.
026800     PERFORM 8200-HEX-DECODE-PAIR  THRU 8200-EXIT.
026900     MOVE HX-OUT-BYTE               TO PL-BYTE(WS-BYTE-INDEX).
027000     ADD 1                         TO WS-BYTE-INDEX.
027100 2014-EXIT.
027200     EXIT.
027300*****************************************************************
027400* 2020-CHECK-FPORT - valid frame port is 1-223; out of range is  *
027500* a warning only - the codec never aborts on an out-of-range     *
027600*****************************************************************
027700 2020-CHECK-FPORT.
027800     IF  PL-FPORT LESS THAN 1
027900     OR  PL-FPORT GREATER THAN 223
028000         MOVE 'FPORT IS OUTSIDE THE VALID FRAME PORT RANGE'
028100                                    TO EM-TEXT
028200         PERFORM 9998-APPEND-WARNING THRU 9998-EXIT.
028300 2020-EXIT.
028400     EXIT.
028500*****************************************************************
028600* 1500-CLASSIFY-MESSAGE-TYPE - byte 0 high nibble (UL-HEADER),   *
028700* same bit position/technique ZBDG004 reuses for its GPS         *
028800* own subtype nibble.                                            *
028900*****************************************************************
029000 1500-CLASSIFY-MESSAGE-TYPE.
029100     DIVIDE PL-BYTE(1) BY 16 GIVING PL-MESSAGE-TYPE-CODE
029200             REMAINDER PL-ACK-TOKEN.
029300     MOVE PL-MESSAGE-TYPE-CODE     TO UO-MESSAGE-TYPE-CODE.
029400     MOVE PL-ACK-TOKEN             TO UO-ACK-TOKEN.
029500     PERFORM 1510-NAME-MESSAGE-TYPE THRU 1510-EXIT.
029600 1500-EXIT.
029700     EXIT.
029800*****************************************************************
029900* 1510-NAME-MESSAGE-TYPE - MESSAGE-TYPE-CODE code table.         *
030000*****************************************************************
030100 1510-NAME-MESSAGE-TYPE.
030200     IF  PL-MESSAGE-TYPE-CODE EQUAL 0
030300         MOVE 'POSITION'                TO UO-MESSAGE-TYPE-NAME
030400     ELSE
030500     IF  PL-MESSAGE-TYPE-CODE EQUAL 1
030600         MOVE 'EXT_POSITION'             TO UO-MESSAGE-TYPE-NAME
030700     ELSE
030800     IF  PL-MESSAGE-TYPE-CODE EQUAL 2
030900         MOVE 'HEARTBEAT'                TO UO-MESSAGE-TYPE-NAME
031000     ELSE
031100     IF  PL-MESSAGE-TYPE-CODE EQUAL 3
031200         MOVE 'ENERGY_STATUS'            TO UO-MESSAGE-TYPE-NAME
031300     ELSE
031400     IF  PL-MESSAGE-TYPE-CODE EQUAL 4
031500         MOVE 'HEALTH_STATUS'            TO UO-MESSAGE-TYPE-NAME
031600     ELSE
031700     IF  PL-MESSAGE-TYPE-CODE EQUAL 5
031800         MOVE 'SHUTDOWN'                 TO UO-MESSAGE-TYPE-NAME
031900     ELSE
032000     IF  PL-MESSAGE-TYPE-CODE EQUAL 6
032100         MOVE 'FRAME_PENDING'            TO UO-MESSAGE-TYPE-NAME
032200     ELSE
032300     IF  PL-MESSAGE-TYPE-CODE EQUAL 7
032400         MOVE 'DEBUG'                    TO UO-MESSAGE-TYPE-NAME
032500     ELSE
032600     IF  PL-MESSAGE-TYPE-CODE EQUAL 8
032700         MOVE 'ACTIVITY_STATUS'          TO UO-MESSAGE-TYPE-NAME
032800     ELSE
032900     IF  PL-MESSAGE-TYPE-CODE EQUAL 9
033000         MOVE 'CONFIGURATION'            TO UO-MESSAGE-TYPE-NAME
033100     ELSE
033200     IF  PL-MESSAGE-TYPE-CODE EQUAL 10
033300         MOVE 'SHOCK_DETECTION'          TO UO-MESSAGE-TYPE-NAME
033400     ELSE
033500     IF  PL-MESSAGE-TYPE-CODE EQUAL 11
033600         MOVE 'BLE_MAC'                  TO UO-MESSAGE-TYPE-NAME
033700     ELSE
033800     IF  PL-MESSAGE-TYPE-CODE EQUAL 12
033900         MOVE 'EVENT'                    TO UO-MESSAGE-TYPE-NAME
034000     ELSE
034100     IF  PL-MESSAGE-TYPE-CODE EQUAL 13
034200         MOVE 'DATA_SCAN_COLLECTION'     TO UO-MESSAGE-TYPE-NAME
034300     ELSE
034400     IF  PL-MESSAGE-TYPE-CODE EQUAL 14
034500         MOVE 'PROXIMITY_DETECTION'      TO UO-MESSAGE-TYPE-NAME
034600     ELSE
034700     IF  PL-MESSAGE-TYPE-CODE EQUAL 15
034800         MOVE 'SMS'                      TO UO-MESSAGE-TYPE-NAME
034900     ELSE
035000         MOVE 'UNKNOWN'                  TO UO-MESSAGE-TYPE-NAME.
035100 1510-EXIT.
035200     EXIT.
035300*****************************************************************
035400* 3000-COMMON-FIELDS-DISPATCH - every message type except        *
035500* FRAME_PENDING (6) and SMS (15) carry no further decode.        *
035600*****************************************************************
035700 3000-COMMON-FIELDS-DISPATCH.
035800     IF  PL-MESSAGE-TYPE-CODE NOT EQUAL 6
035900     AND PL-MESSAGE-TYPE-CODE NOT EQUAL 15
036000         CALL 'ZBDG003' USING PL-RECORD UO-RECORD.
036100 3000-EXIT.
036200     EXIT.
036300*****************************************************************
036400* 3100-MESSAGE-TYPE-DISPATCH - message-type fan-out, one         *
036500* decode step selected by MESSAGE-TYPE-CODE.  SHUTDOWN,          *
036600* FRAME_PENDING, SHOCK_DETECTION, BLE_MAC, DATA_SCAN_COLLECTION, *
036700* PROXIMITY_DETECTION and SMS have no message-specific layout of *
036800* their own beyond the header/common fields, so they carry no    *
036900* fall through with no further decode - not an omission.         *
037000*****************************************************************
037100 3100-MESSAGE-TYPE-DISPATCH.
037200     IF  PL-MESSAGE-TYPE-CODE EQUAL 0
037300     OR  PL-MESSAGE-TYPE-CODE EQUAL 1
037400         CALL 'ZBDG004' USING PL-RECORD UO-RECORD
037500     ELSE
037600     IF  PL-MESSAGE-TYPE-CODE EQUAL 2
037700         PERFORM 4100-DECODE-HEARTBEAT-TEMP THRU 4100-EXIT
037800     ELSE
037900     IF  PL-MESSAGE-TYPE-CODE EQUAL 3
038000         PERFORM 4200-DECODE-ENERGY-STATUS  THRU 4200-EXIT
038100     ELSE
038200     IF  PL-MESSAGE-TYPE-CODE EQUAL 4
038300         PERFORM 4150-DECODE-HEALTH-TEMP    THRU 4150-EXIT
038400     ELSE
038500     IF  PL-MESSAGE-TYPE-CODE EQUAL 7
038600         PERFORM 4400-DECODE-DEBUG          THRU 4400-EXIT
038700     ELSE
038800     IF  PL-MESSAGE-TYPE-CODE EQUAL 8
038900         PERFORM 4300-DECODE-ACTIVITY-STATUS THRU 4300-EXIT
039000     ELSE
039100     IF  PL-MESSAGE-TYPE-CODE EQUAL 9
039200         CALL 'ZBDG006' USING PL-RECORD UO-RECORD
039300     ELSE
039400     IF  PL-MESSAGE-TYPE-CODE EQUAL 12
039500         CALL 'ZBDG005' USING PL-RECORD UO-RECORD.
039600 3100-EXIT.
039700     EXIT.
039800*****************************************************************
039900* 4000-DECODE-TEMPERATURE - shared by HEARTBEAT and HEALTH_STATUS*
040000* callers, each setting WS-TEMP-BYTE-INDEX to its own fixed      *
040100* offset before PERFORMing this paragraph - there is no          *
040200* general offset rule, each message type owns its own byte.      *
040300*****************************************************************
040400 4000-DECODE-TEMPERATURE.
040500     MOVE PL-BYTE(WS-TEMP-BYTE-INDEX) TO UO-TEMP-RAW.
040600     COMPUTE UO-TEMPERATURE-C ROUNDED =
040700             (UO-TEMP-RAW - 200) / 8.
040800     MOVE 'Y'                       TO UO-TEMPERATURE-PRESENT.
040900 4000-EXIT.
041000     EXIT.
041100*****************************************************************
041200* 4100-DECODE-HEARTBEAT-TEMP - HEARTBEAT reads the LAST payload  *
041300* byte, i.e. PL-BYTE(PL-LENGTH).                                 *
041400*****************************************************************
041500 4100-DECODE-HEARTBEAT-TEMP.
041600     MOVE PL-LENGTH                 TO WS-TEMP-BYTE-INDEX.
041700     PERFORM 4000-DECODE-TEMPERATURE THRU 4000-EXIT.
041800 4100-EXIT.
041900     EXIT.
042000*****************************************************************
042100* 4150-DECODE-HEALTH-TEMP - HEALTH_STATUS always reads byte      *
042200* index 1, i.e. PL-BYTE(2), when present.                        *
042300*****************************************************************
042400 4150-DECODE-HEALTH-TEMP.
042500     IF  PL-LENGTH GREATER THAN OR EQUAL 2
042600         MOVE 2                     TO WS-TEMP-BYTE-INDEX
042700         PERFORM 4000-DECODE-TEMPERATURE THRU 4000-EXIT.
042800 4150-EXIT.
042900     EXIT.
043000*****************************************************************
043100* 4200-DECODE-ENERGY-STATUS - byte 1 (PL-BYTE(2)).               *
043200*****************************************************************
043300 4200-DECODE-ENERGY-STATUS.
043400     IF  PL-LENGTH GREATER THAN OR EQUAL 2
043500         MOVE PL-BYTE(2)             TO UO-ENERGY-LEVEL
043600         MOVE 'Y'                    TO UO-ENERGY-PRESENT.
043700 4200-EXIT.
043800     EXIT.
043900*****************************************************************
044000* 4300-DECODE-ACTIVITY-STATUS - bytes 1-2 (PL-BYTE(2),           *
044100* PL-BYTE(3)), big-endian unsigned 16-bit step count.            *
044200*****************************************************************
044300 4300-DECODE-ACTIVITY-STATUS.
044400     IF  PL-LENGTH GREATER THAN OR EQUAL 3
044500         MOVE PL-BYTE(2)             TO WS-BYTE-CONV
044600         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-PAIR-HI
044700         MOVE PL-BYTE(3)             TO WS-BYTE-CONV
044800         MOVE WS-BYTE-CONV-X(2:1)    TO WS-RAW-PAIR-LO
044900         MOVE WS-RAW-PAIR-NUM        TO UO-STEP-COUNT
045000         MOVE 'Y'                    TO UO-STEP-COUNT-PRESENT.
045100 4300-EXIT.
045200     EXIT.
045300*****************************************************************
045400* 4400-DECODE-DEBUG - bytes from index 1 onward (PL-BYTE(2)      *
045500* through PL-BYTE(PL-LENGTH)), rendered as uppercase hex.        *
045600*****************************************************************
045700 4400-DECODE-DEBUG.
045800     IF  PL-LENGTH GREATER THAN OR EQUAL 2
045900         MOVE 2                     TO WS-SUBSCRIPT
046000         MOVE 1                     TO WS-HEX-POS
046100         PERFORM 4410-ENCODE-ONE-DEBUG-BYTE THRU 4410-EXIT
046200                 UNTIL WS-SUBSCRIPT GREATER PL-LENGTH.
046300 4400-EXIT.
046400     EXIT.
046500 4410-ENCODE-ONE-DEBUG-BYTE.
046600     MOVE PL-BYTE(WS-SUBSCRIPT)      TO HX-IN-BYTE.
046700     PERFORM 8100-HEX-ENCODE-BYTE   THRU 8100-EXIT.
046800     MOVE HX-OUT-PAIR TO UO-DEBUG-DATA-HEX(WS-HEX-POS:2).
046900     ADD 2 TO WS-HEX-POS.
047000     ADD 1 TO WS-SUBSCRIPT.
047100 4410-EXIT.
047200     EXIT.
047300******************************************************************
047400* Shared hex and error/warning logging paragraphs.  The data      *
047500* fields they operate on are COPYd into WORKING-STORAGE above;    *
047600* COBOL will not let a WORKING-STORAGE COPY member carry these    *
047700* PROCEDURE DIVISION paragraphs, so they are COPYd again here.    *
047800******************************************************************
047900 COPY ZBDGHXP.
048000 COPY ZBDGERP.
